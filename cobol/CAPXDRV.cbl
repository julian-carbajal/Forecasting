000100******************************************************************
000200* PROGRAM-ID.  CAPXDRV.
000300* AUTHOR.      R. GARCIA.
000400* INSTALLATION. DIR. DE SISTEMAS - PLANEAMIENTO DE INVERSIONES.
000500* DATE-WRITTEN. 09/03/01.
000600* DATE-COMPILED.
000700* SECURITY.    USO INTERNO - DIRECCION DE PLANEAMIENTO.
000800******************************************************************
000900*                       H I S T O R I A L                        *
001000*----------------------------------------------------------------*
001100* 090301 RG  Alta.  Corrida de proyectos de generacion renovable  *
001200*            contra la grilla de 3 escenarios x 3 horizontes,     *
001300*            reemplaza la corrida manual en planilla de calculo.  *
001400* 141004 CP  Se agrega el llamado a CAPXSENS (analisis "tornado") *
001500*            por proyecto, a pedido de Riesgo de Cartera.         *
001600* 180211 SU  Se agrega la validacion de rangos de entrada (antes  *
001700*            se validaba manualmente antes de cargar el archivo).*
001800* 090714 NB  Se agrega el resumen de proyecto (control break) y   *
001900*            los totales generales de fin de corrida.             *
002000* 151114 RB  Se agrega el salto de pagina automatico del reporte  *
002100*            (60 renglones); antes el reporte no paginaba.        *
002200* 070818 CP  Se revisa el armado de fecha del encabezado por la   *
002300*            ventana de siglo (ver 1250), sin novedades desde la  *
002400*            remediacion Y2K de los modulos de calculo.           *
002500* 201115 SU  Se agrega el renglon de rechazo con motivo en el     *
002600*            reporte para los proyectos que no pasan validacion.  *
002700* 220619 RB  Se agrega el calculo de metricas financieras (VAN,   *
002800*            TIR, repago, servicio de deuda, amortizacion         *
002900*            impositiva) por CALL a CPXFIN, sobre el capital y el *
003000*            cronograma del Base Case al horizonte de sensibili-  *
003100*            dad; se traza por consola bajo el switch UPSI-0.     *
003200* 140919 CP  Auditoria de Planeamiento: se saca de CPXSNRES el     *
003300*            REDEFINES SEN-RANGO-M-R (leia con una representacion *
003400*            de signo distinta a la que graba el COMPUTE) y se    *
003500*            graba RPT-SEN-RANGO directo desde SEN-RANGO-M en     *
003600*            2650-GRABAR-UN-PARAMETRO-SENS.  Se agrega tambien    *
003700*            WS-DRV-FR-PREFIJO-FMT (simbolo de moneda) al espejo  *
003800*            de salida de CPXFIN.                                  *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. CAPXDRV.
004200 AUTHOR. R. GARCIA.
004300 INSTALLATION. DIR. DE SISTEMAS - PLANEAMIENTO DE INVERSIONES.
004400 DATE-WRITTEN. 09/03/01.
004500 DATE-COMPILED.
004600 SECURITY. USO INTERNO - DIRECCION DE PLANEAMIENTO.
004700*----------------------------------------------------------------*
004800* Corrida principal del presupuesto plurianual de CAPEX.  Por     *
004900* cada proyecto: valida, calcula el costo (CAPXCALC) en la        *
005000* grilla de 3 escenarios x 3 horizontes, corre el analisis de     *
005100* sensibilidad (CAPXSENS) al horizonte indicado, graba los        *
005200* archivos de resultados y el reporte columnar de Planeamiento.   *
005300*----------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS NUMERICA-EXT IS '0' THRU '9'
006100     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
006200     UPSI-0 OFF STATUS IS SW-TRAZA-INACTIVA.
006300      
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600      
006700     SELECT ENT-PROYECTO
006800         ASSIGN TO 'PROYECTO'
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-PROYECTO.
007100      
007200     SELECT SAL-ESCENARIO
007300         ASSIGN TO 'ESCENARIO'
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-ESCENARIO.
007600      
007700     SELECT SAL-SENSIBILIDAD
007800         ASSIGN TO 'SENSIBILIDAD'
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-SENSIBIL.
008100      
008200     SELECT SAL-REPORTE
008300         ASSIGN TO 'REPORTE'
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FS-REPORTE.
008600      
008700*----------------------------------------------------------------*
008800 DATA DIVISION.
008900 FILE SECTION.
009000      
009100 FD ENT-PROYECTO.
009200     COPY CPXPRPRM.
009300      
009400 FD SAL-ESCENARIO.
009500     COPY CPXSCRES.
009600      
009700 FD SAL-SENSIBILIDAD.
009800     COPY CPXSNRES.
009900      
010000 FD SAL-REPORTE.
010100 01 WS-SAL-REPORTE                     PIC X(132).
010200      
010300*----------------------------------------------------------------*
010400 WORKING-STORAGE SECTION.
010500*----------------------------------------------------------------*
010600*    IMAGENES DE LINEA DEL REPORTE DE ANALISIS                   *
010700*----------------------------------------------------------------*
010800     COPY CPXRPTLN.
010900      
011000*----------------------------------------------------------------*
011100*    VARIABLES DE FILE STATUS                                    *
011200*----------------------------------------------------------------*
011300 01 WS-DRV-FS-STATUS.
011400    05 FS-PROYECTO                     PIC X(02).
011500       88 FS-PROYECTO-OK                     VALUE '00'.
011600       88 FS-PROYECTO-EOF                    VALUE '10'.
011700       88 FS-PROYECTO-NFD                    VALUE '35'.
011800    05 FS-ESCENARIO                    PIC X(02).
011900       88 FS-ESCENARIO-OK                    VALUE '00'.
012000    05 FS-SENSIBIL                     PIC X(02).
012100       88 FS-SENSIBIL-OK                     VALUE '00'.
012200    05 FS-REPORTE                      PIC X(02).
012300       88 FS-REPORTE-OK                      VALUE '00'.
012400    05 FILLER                          PIC X(04).
012500      
012600*----------------------------------------------------------------*
012700*    TABLA DE MULTIPLICADORES POR ESCENARIO (VER BATCH FLOW)     *
012800*----------------------------------------------------------------*
012900 01 WS-DRV-TABLA-ESCENARIOS.
013000    05 FILLER                          PIC X(12) VALUE 'BASE CASE   '.
013100    05 FILLER                          PIC 9V99  VALUE 1.00.
013200    05 FILLER                          PIC 9V99  VALUE 1.00.
013300    05 FILLER                          PIC 9V99  VALUE 1.00.
013400    05 FILLER                          PIC S9V9  VALUE +0.0.
013500    05 FILLER                          PIC X(12) VALUE 'OPTIMISTIC  '.
013600    05 FILLER                          PIC 9V99  VALUE 0.85.
013700    05 FILLER                          PIC 9V99  VALUE 0.90.
013800    05 FILLER                          PIC 9V99  VALUE 0.50.
013900    05 FILLER                          PIC S9V9  VALUE -0.5.
014000    05 FILLER                          PIC X(12) VALUE 'PESSIMISTIC '.
014100    05 FILLER                          PIC 9V99  VALUE 1.25.
014200    05 FILLER                          PIC 9V99  VALUE 1.30.
014300    05 FILLER                          PIC 9V99  VALUE 2.00.
014400    05 FILLER                          PIC S9V9  VALUE +1.5.
014500 01 WS-DRV-TABLA-ESCEN-R REDEFINES WS-DRV-TABLA-ESCENARIOS.
014600    05 WS-ESC-ENTRADA OCCURS 3 TIMES INDEXED BY WS-DRV-IDX-ESC.
014700       10 WS-ESC-NOMBRE                PIC X(12).
014800       10 WS-ESC-MULT-EQUIPO           PIC 9V99.
014900       10 WS-ESC-MULT-MOBRA            PIC 9V99.
015000       10 WS-ESC-MULT-DEMORA           PIC 9V99.
015100       10 WS-ESC-AJUSTE-INTERES        PIC S9V9.
015200      
015300*----------------------------------------------------------------*
015400*    TABLA DE HORIZONTES DE PLANEAMIENTO (3, 5, 10 ANIOS)         *
015500*----------------------------------------------------------------*
015600 01 WS-DRV-TABLA-TIMELINES.
015700    05 FILLER                          PIC 9(02) VALUE 03.
015800    05 FILLER                          PIC 9(02) VALUE 05.
015900    05 FILLER                          PIC 9(02) VALUE 10.
016000 01 WS-DRV-TABLA-TIMEL-R REDEFINES WS-DRV-TABLA-TIMELINES.
016100    05 WS-DRV-TIMELINE-ANIOS OCCURS 3 TIMES INDEXED BY WS-DRV-IDX-TL
016200                                        PIC 9(02).
016300      
016400*----------------------------------------------------------------*
016500*    VISTAS ALTERNATIVAS PARA EL EXTRACTO DE PLANEAMIENTO         *
016600*----------------------------------------------------------------*
016700 01 WS-DRV-VALORES-ALT.
016800    05 WS-DRV-COSTO-5A-9               PIC 9(12)V99.
016900    05 WS-DRV-COSTO-5A-9-R REDEFINES
017000       WS-DRV-COSTO-5A-9               PIC 9(14).
017100    05 WS-DRV-COSTO-MW-9               PIC 9(12)V99.
017200    05 WS-DRV-COSTO-MW-9-R REDEFINES
017300       WS-DRV-COSTO-MW-9               PIC 9(14).
017400    05 WS-DRV-TOTGRAL-9                PIC 9(12)V99.
017500    05 WS-DRV-TOTGRAL-9-R REDEFINES
017600       WS-DRV-TOTGRAL-9                PIC S9(12)V99
017700                                        SIGN LEADING SEPARATE.
017800    05 FILLER                          PIC X(04).
017900      
018000*----------------------------------------------------------------*
018100*    AREAS DE LLAMADO A CAPXCALC                                  *
018200*----------------------------------------------------------------*
018300 01 WS-DRV-CALC-ENTRADA.
018400    05 WS-DRV-CE-FUNCION               PIC X(02) VALUE 'CX'.
018500    05 WS-DRV-CE-CAPACIDAD-MW          PIC 9(04)V99.
018600    05 WS-DRV-CE-COSTO-EQUIPO-MW       PIC 9(07)V99.
018700    05 WS-DRV-CE-COSTO-M-OBRA-MW       PIC 9(06)V99.
018800    05 WS-DRV-CE-COSTO-PERMISOS        PIC 9(07)V99.
018900    05 WS-DRV-CE-TASA-INTERES          PIC 9(02)V9(04).
019000    05 WS-DRV-CE-TASA-INFLACION        PIC 9(02)V9(04).
019100    05 WS-DRV-CE-MESES-DEMORA          PIC 9(03).
019200    05 WS-DRV-CE-MESES-CONSTR          PIC 9(03).
019300    05 WS-DRV-CE-TIMELINE-ANIOS        PIC 9(02).
019400    05 WS-DRV-CE-COSTO-TOTAL-CAPEX     PIC 9(12)V99.
019500    05 WS-DRV-CE-FACTOR-CAPACIDAD      PIC 9(01)V9(04).
019600    05 WS-DRV-CE-TASA-DESCUENTO        PIC 9(02)V9(04).
019700    05 WS-DRV-CE-VIDA-UTIL-ANIOS       PIC 9(02).
019800    05 FILLER                          PIC X(05).
019900      
020000 01 WS-DRV-CALC-SALIDA.
020100    05 WS-DRV-CS-COSTO-EQUIPO          PIC 9(11)V99.
020200    05 WS-DRV-CS-COSTO-M-OBRA          PIC 9(11)V99.
020300    05 WS-DRV-CS-COSTO-FINANCIACION    PIC 9(11)V99.
020400    05 WS-DRV-CS-COSTO-OTROS           PIC 9(11)V99.
020500    05 WS-DRV-CS-COSTO-TOTAL           PIC 9(12)V99.
020600    05 WS-DRV-CS-LCOE                  PIC 9(07)V99.
020700    05 FILLER                          PIC X(05).
020800      
020900*----------------------------------------------------------------*
021000*    AREAS DE LLAMADO A CAPXSENS                                  *
021100*----------------------------------------------------------------*
021200 01 WS-DRV-SENS-ENTRADA.
021300    05 WS-DRV-SE-FUNCION               PIC X(02) VALUE 'TN'.
021400    05 WS-DRV-SE-CAPACIDAD-MW          PIC 9(04)V99.
021500    05 WS-DRV-SE-COSTO-EQUIPO-MW       PIC 9(07)V99.
021600    05 WS-DRV-SE-COSTO-M-OBRA-MW       PIC 9(06)V99.
021700    05 WS-DRV-SE-COSTO-PERMISOS        PIC 9(07)V99.
021800    05 WS-DRV-SE-TASA-INTERES          PIC 9(02)V9(04).
021900    05 WS-DRV-SE-TASA-INFLACION        PIC 9(02)V9(04).
022000    05 WS-DRV-SE-MESES-DEMORA          PIC 9(03).
022100    05 WS-DRV-SE-MESES-CONSTR          PIC 9(03).
022200    05 WS-DRV-SE-TIMELINE-ANIOS        PIC 9(02).
022300    05 WS-DRV-SE-RANGO-PCT             PIC 9(02)V99.
022400    05 WS-DRV-SE-PARAM-COD             PIC X(02).
022500    05 WS-DRV-SE-CAMBIO-PCT            PIC S9(03)V99.
022600    05 WS-DRV-SE-COSTO-OBJETIVO        PIC 9(12)V99.
022700    05 FILLER                          PIC X(05).
022800      
022900 01 WS-DRV-SENS-SALIDA.
023000    05 WS-DRV-SS-TABLA OCCURS 5 TIMES INDEXED BY WS-DRV-IDX-SEN.
023100       10 WS-DRV-SS-NOMBRE-PARAM       PIC X(20).
023200       10 WS-DRV-SS-COD-PARAM          PIC X(02).
023300       10 WS-DRV-SS-COSTO-BAJO         PIC 9(12)V99.
023400       10 WS-DRV-SS-COSTO-ALTO         PIC 9(12)V99.
023500       10 WS-DRV-SS-RANGO              PIC S9(12)V99.
023600       10 WS-DRV-SS-COSTO-BASE         PIC 9(12)V99.
023700    05 WS-DRV-SS-COSTO-IMPACTO         PIC 9(12)V99.
023800    05 WS-DRV-SS-CAMBIO-IMPACTO        PIC S9(12)V99.
023900    05 WS-DRV-SS-MULTIPLICADOR-BE      PIC 9(01)V9999.
024000    05 WS-DRV-SS-VALOR-BREAKEVEN       PIC 9(09)V9999.
024100    05 FILLER                          PIC X(05).
024200      
024300*----------------------------------------------------------------*
024400*    BASE CASE AL HORIZONTE DE SENSIBILIDAD (H. 220619)            *
024500*----------------------------------------------------------------*
024600 01 WS-DRV-BASE-SENS.
024700    05 WS-DRV-BS-COSTO-EQUIPO          PIC 9(11)V99.
024800    05 WS-DRV-BS-COSTO-M-OBRA          PIC 9(11)V99.
024900    05 WS-DRV-BS-COSTO-FINANCIACION    PIC 9(11)V99.
025000    05 WS-DRV-BS-COSTO-OTROS           PIC 9(11)V99.
025100    05 WS-DRV-BS-COSTO-TOTAL           PIC 9(12)V99.
025200    05 FILLER                          PIC X(05).
025300      
025400*----------------------------------------------------------------*
025500*    AREAS DE LLAMADO A CPXFIN (H. 220619)                         *
025600*----------------------------------------------------------------*
025700 01 WS-DRV-FIN-ENTRADA.
025800    05 WS-DRV-FE-FUNCION               PIC X(02).
025900    05 WS-DRV-FE-TASA-PCT              PIC S9(03)V9(06).
026000    05 WS-DRV-FE-TASA2-PCT             PIC S9(03)V9(06).
026100    05 WS-DRV-FE-MONTO-BASE            PIC S9(12)V99.
026200    05 WS-DRV-FE-ANIOS                 PIC 9(03).
026300    05 WS-DRV-FE-CANT-FLUJOS           PIC 9(03) COMP.
026400    05 WS-DRV-FE-FLUJOS OCCURS 40 TIMES
026500                                       PIC S9(12)V99.
026600    05 WS-DRV-FE-COSTO-TOTAL           PIC 9(12)V99.
026700    05 WS-DRV-FE-ANIOS-CONSTR          PIC 9(03).
026800    05 WS-DRV-FE-VIDA-PROYECTO         PIC 9(03).
026900    05 WS-DRV-FE-INGRESO-ANUAL         PIC 9(12)V99.
027000    05 WS-DRV-FE-OPEX-ANUAL            PIC 9(12)V99.
027100    05 WS-DRV-FE-PRINCIPAL             PIC 9(12)V99.
027200    05 WS-DRV-FE-PLAZO-ANIOS           PIC 9(03).
027300    05 WS-DRV-FE-VIDA-UTIL             PIC 9(03).
027400    05 WS-DRV-FE-METODO-DEPREC         PIC X(02).
027500    05 WS-DRV-FE-DECIMALES-FMT         PIC 9(01).
027600    05 FILLER                          PIC X(05).
027700      
027800 01 WS-DRV-FIN-SALIDA.
027900    05 WS-DRV-FR-RESULTADO             PIC S9(12)V9999.
028000    05 WS-DRV-FR-RESULTADO-2           PIC S9(12)V9999.
028100    05 WS-DRV-FR-SIN-PAYBACK           PIC X(01).
028200    05 WS-DRV-FR-CANT-ANIOS-SALIDA     PIC 9(03) COMP.
028300    05 WS-DRV-FR-TABLA-ANUAL OCCURS 40 TIMES.
028400       10 WS-DRV-FR-ANIO-NUM           PIC 9(03).
028500       10 WS-DRV-FR-VALOR-A            PIC S9(12)V99.
028600       10 WS-DRV-FR-VALOR-B            PIC S9(12)V99.
028700       10 WS-DRV-FR-VALOR-C            PIC S9(12)V99.
028800    05 WS-DRV-FR-SUFIJO-FMT            PIC X(01).
028900    05 WS-DRV-FR-PREFIJO-FMT           PIC X(01).
029000    05 WS-DRV-FR-METODO-INVALIDO       PIC X(01).
029100    05 FILLER                          PIC X(05).
029200      
029300*----------------------------------------------------------------*
029400*    METRICAS FINANCIERAS DEL PROYECTO (H. 220619)                 *
029500*----------------------------------------------------------------*
029600 01 WS-DRV-METRICAS-FINANCIERAS.
029700    05 WS-DRV-MF-VAN                   PIC S9(12)V99.
029800    05 WS-DRV-MF-TIR-PCT               PIC S9(03)V9999.
029900    05 WS-DRV-MF-PAYBACK-ANIOS         PIC 9(03)V9999.
030000    05 WS-DRV-MF-SIN-PAYBACK           PIC X(01).
030100    05 WS-DRV-MF-SERVICIO-DEUDA        PIC 9(11)V99.
030200    05 WS-DRV-MF-DEPREC-ANIO-1         PIC 9(11)V99.
030300    05 FILLER                          PIC X(05).
030400      
030500*----------------------------------------------------------------*
030600*    VALIDACION DEL REGISTRO DE PROYECTO                         *
030700*----------------------------------------------------------------*
030800 01 WS-DRV-VALIDACION.
030900    05 WS-DRV-PROYECTO-VALIDO          PIC X(01) VALUE 'S'.
031000       88 DRV-PROYECTO-ES-VALIDO             VALUE 'S'.
031100    05 WS-DRV-MOTIVO-RECHAZO           PIC X(60) VALUE SPACES.
031200    05 FILLER                          PIC X(05).
031300      
031400*----------------------------------------------------------------*
031500*    FECHA DE CORRIDA (VENTANA DE SIGLO, VER HIST. 070818)        *
031600*----------------------------------------------------------------*
031700 01 WS-DRV-FECHA-SISTEMA.
031800    05 WS-DRV-FECHA-AAMMDD             PIC 9(06).
031900    05 WS-DRV-FECHA-AAMMDD-R REDEFINES
032000       WS-DRV-FECHA-AAMMDD.
032100       10 WS-DRV-FEC-AA                PIC 9(02).
032200       10 WS-DRV-FEC-MM                PIC 9(02).
032300       10 WS-DRV-FEC-DD                PIC 9(02).
032400    05 WS-DRV-SIGLO                    PIC 9(02).
032500    05 WS-DRV-FECHA-MMDDAAAA           PIC 9(08).
032600    05 FILLER                          PIC X(05).
032700      
032800*----------------------------------------------------------------*
032900*    CONTROL DE PAGINACION DEL REPORTE                           *
033000*----------------------------------------------------------------*
033100 01 WS-DRV-PAGINACION.
033200    05 WS-DRV-LINEAS-PAGINA            PIC 9(03) COMP.
033300    05 WS-DRV-NRO-PAGINA               PIC 9(04) COMP.
033400    05 FILLER                          PIC X(04).
033500      
033600*----------------------------------------------------------------*
033700*    ACUMULADORES DE PROYECTO Y DE CORRIDA                       *
033800*----------------------------------------------------------------*
033900 01 WS-DRV-ACUMULADORES.
034000    05 WS-DRV-TOT-PROCESADOS           PIC 9(05) COMP.
034100    05 WS-DRV-TOT-RECHAZADOS           PIC 9(05) COMP.
034200    05 WS-DRV-TOT-COSTO-GENERAL        PIC 9(11)V99.
034300    05 WS-DRV-PROY-BASE-5-COSTO        PIC 9(09)V99.
034400    05 WS-DRV-PROY-BASE-5-CXMW         PIC 9(09)V99.
034500    05 FILLER                          PIC X(05).
034600      
034700*----------------------------------------------------------------*
034800*    CONTADORES E INDICES DE TRABAJO                              *
034900*----------------------------------------------------------------*
035000 01 WS-DRV-CONTADORES.
035100    05 WS-DRV-TOPE-ESC                 PIC 9(02) COMP VALUE 3.
035200    05 WS-DRV-TOPE-TL                  PIC 9(02) COMP VALUE 3.
035300    05 WS-DRV-TOPE-SEN                 PIC 9(02) COMP VALUE 5.
035400    05 WS-DRV-IDX-FLU                  PIC 9(02) COMP.
035500    05 FILLER                          PIC X(04).
035600      
035700*----------------------------------------------------------------*
035800 PROCEDURE DIVISION.
035900*----------------------------------------------------------------*
036000      
036100     PERFORM 1000-INICIAR-PROGRAMA
036200        THRU 1000-INICIAR-PROGRAMA-FIN.
036300      
036400     PERFORM 2000-PROCESAR-PROYECTO
036500        THRU 2000-PROCESAR-PROYECTO-FIN
036600       UNTIL FS-PROYECTO-EOF.
036700      
036800     PERFORM 3000-FINALIZAR-PROGRAMA
036900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
037000      
037100     STOP RUN.
037200      
037300*----------------------------------------------------------------*
037400 1000-INICIAR-PROGRAMA.
037500      
037600     PERFORM 1100-ABRIR-ARCHIVOS
037700        THRU 1100-ABRIR-ARCHIVOS-FIN.
037800      
037900     PERFORM 1200-INICIALIZAR-VARIABLES
038000        THRU 1200-INICIALIZAR-VARIABLES-FIN.
038100      
038200 1000-INICIAR-PROGRAMA-FIN.
038300     EXIT.
038400      
038500*----------------------------------------------------------------*
038600 1100-ABRIR-ARCHIVOS.
038700      
038800     OPEN INPUT  ENT-PROYECTO.
038900     EVALUATE TRUE
039000         WHEN FS-PROYECTO-OK
039100              CONTINUE
039200         WHEN FS-PROYECTO-NFD
039300              DISPLAY 'CAPXDRV: NO SE ENCUENTRA PROYECTO.SEQ'
039400              STOP RUN
039500         WHEN OTHER
039600              DISPLAY 'CAPXDRV: ERROR AL ABRIR PROYECTO, FS='
039700                      FS-PROYECTO
039800              STOP RUN
039900     END-EVALUATE.
040000      
040100     OPEN OUTPUT SAL-ESCENARIO.
040200     IF NOT FS-ESCENARIO-OK
040300        DISPLAY 'CAPXDRV: ERROR AL ABRIR ESCENARIO, FS='
040400                FS-ESCENARIO
040500        STOP RUN
040600     END-IF.
040700      
040800     OPEN OUTPUT SAL-SENSIBILIDAD.
040900     IF NOT FS-SENSIBIL-OK
041000        DISPLAY 'CAPXDRV: ERROR AL ABRIR SENSIBILIDAD, FS='
041100                FS-SENSIBIL
041200        STOP RUN
041300     END-IF.
041400      
041500     OPEN OUTPUT SAL-REPORTE.
041600     IF NOT FS-REPORTE-OK
041700        DISPLAY 'CAPXDRV: ERROR AL ABRIR REPORTE, FS='
041800                FS-REPORTE
041900        STOP RUN
042000     END-IF.
042100      
042200 1100-ABRIR-ARCHIVOS-FIN.
042300     EXIT.
042400      
042500*----------------------------------------------------------------*
042600 1200-INICIALIZAR-VARIABLES.
042700      
042800     INITIALIZE WS-DRV-ACUMULADORES
042900                WS-DRV-PAGINACION.
043000      
043100     PERFORM 1250-OBTENER-FECHA-SISTEMA
043200        THRU 1250-OBTENER-FECHA-SISTEMA-FIN.
043300      
043400     PERFORM 1290-IMPRIMIR-ENCAB-PAGINA
043500        THRU 1290-IMPRIMIR-ENCAB-PAGINA-FIN.
043600      
043700 1200-INICIALIZAR-VARIABLES-FIN.
043800     EXIT.
043900      
044000*----------------------------------------------------------------*
044100* Fecha de corrida con ventana de siglo (regla de la remediacion *
044200* Y2K: anios 00-49 se toman como 20xx, 50-99 como 19xx).         *
044300*----------------------------------------------------------------*
044400 1250-OBTENER-FECHA-SISTEMA.
044500      
044600     ACCEPT WS-DRV-FECHA-AAMMDD FROM DATE.
044700      
044800     IF WS-DRV-FEC-AA < 50
044900        MOVE 20 TO WS-DRV-SIGLO
045000     ELSE
045100        MOVE 19 TO WS-DRV-SIGLO
045200     END-IF.
045300      
045400     COMPUTE WS-DRV-FECHA-MMDDAAAA =
045500             (WS-DRV-FEC-MM * 1000000)
045600           + (WS-DRV-FEC-DD * 10000)
045700           + (WS-DRV-SIGLO * 100)
045800           + WS-DRV-FEC-AA.
045900      
046000 1250-OBTENER-FECHA-SISTEMA-FIN.
046100     EXIT.
046200      
046300*----------------------------------------------------------------*
046400 1290-IMPRIMIR-ENCAB-PAGINA.
046500      
046600     ADD 1 TO WS-DRV-NRO-PAGINA.
046700      
046800     MOVE WS-DRV-FECHA-MMDDAAAA TO RPT-ENC-FECHA.
046900     MOVE WS-DRV-NRO-PAGINA     TO RPT-ENC-PAGINA.
047000     MOVE WS-RPT-ENCABEZADO-1   TO WS-SAL-REPORTE.
047100     WRITE WS-SAL-REPORTE.
047200      
047300     MOVE WS-RPT-LINEA-BLANCA   TO WS-SAL-REPORTE.
047400     WRITE WS-SAL-REPORTE.
047500      
047600     MOVE 2 TO WS-DRV-LINEAS-PAGINA.
047700      
047800 1290-IMPRIMIR-ENCAB-PAGINA-FIN.
047900     EXIT.
048000      
048100*----------------------------------------------------------------*
048200* Rutina unica de grabacion del reporte: controla el salto de    *
048300* pagina automatico cada 60 renglones (ver historial 151114).    *
048400*----------------------------------------------------------------*
048500 1900-GRABAR-LINEA-REPORTE.
048600      
048700     IF WS-DRV-LINEAS-PAGINA >= 60
048800        PERFORM 1290-IMPRIMIR-ENCAB-PAGINA
048900           THRU 1290-IMPRIMIR-ENCAB-PAGINA-FIN
049000     END-IF.
049100      
049200     WRITE WS-SAL-REPORTE.
049300     ADD 1 TO WS-DRV-LINEAS-PAGINA.
049400      
049500 1900-GRABAR-LINEA-REPORTE-FIN.
049600     EXIT.
049700      
049800*----------------------------------------------------------------*
049900 2000-PROCESAR-PROYECTO.
050000      
050100     PERFORM 2100-LEER-PROYECTO
050200        THRU 2100-LEER-PROYECTO-FIN.
050300      
050400     IF NOT FS-PROYECTO-EOF
050500      
050600        PERFORM 2200-VALIDAR-PROYECTO
050700           THRU 2200-VALIDAR-PROYECTO-FIN
050800      
050900        IF DRV-PROYECTO-ES-VALIDO
051000           ADD 1 TO WS-DRV-TOT-PROCESADOS
051100      
051200           PERFORM 2300-IMPRIMIR-ENCAB-PROYECTO
051300              THRU 2300-IMPRIMIR-ENCAB-PROYECTO-FIN
051400      
051500           PERFORM 2400-PROCESAR-UN-TIMELINE
051600              THRU 2400-PROCESAR-UN-TIMELINE-FIN
051700             VARYING WS-DRV-IDX-TL FROM 1 BY 1
051800               UNTIL WS-DRV-IDX-TL > WS-DRV-TOPE-TL
051900      
052000           PERFORM 2500-CALCULAR-METRICAS-FINANCIERAS
052100              THRU 2500-CALCULAR-METRICAS-FINANCIERAS-FIN
052200      
052300           PERFORM 2600-PROCESAR-SENSIBILIDAD
052400              THRU 2600-PROCESAR-SENSIBILIDAD-FIN
052500      
052600           PERFORM 2700-IMPRIMIR-RESUMEN-PROYECTO
052700              THRU 2700-IMPRIMIR-RESUMEN-PROYECTO-FIN
052800        ELSE
052900           ADD 1 TO WS-DRV-TOT-RECHAZADOS
053000           PERFORM 2250-IMPRIMIR-RECHAZO
053100              THRU 2250-IMPRIMIR-RECHAZO-FIN
053200        END-IF
053300     END-IF.
053400      
053500 2000-PROCESAR-PROYECTO-FIN.
053600     EXIT.
053700      
053800*----------------------------------------------------------------*
053900 2100-LEER-PROYECTO.
054000      
054100     READ ENT-PROYECTO.
054200      
054300     EVALUATE TRUE
054400         WHEN FS-PROYECTO-OK
054500              CONTINUE
054600         WHEN FS-PROYECTO-EOF
054700              CONTINUE
054800         WHEN OTHER
054900              DISPLAY 'CAPXDRV: ERROR AL LEER PROYECTO, FS='
055000                      FS-PROYECTO
055100              STOP RUN
055200     END-EVALUATE.
055300      
055400 2100-LEER-PROYECTO-FIN.
055500     EXIT.
055600      
055700*----------------------------------------------------------------*
055800* Validacion de rangos de entrada (ver BUSINESS RULES).  Se      *
055900* evaluan las 10 reglas en orden; queda el motivo de la primera  *
056000* que falla (ver historial 180211).                              *
056100*----------------------------------------------------------------*
056200 2200-VALIDAR-PROYECTO.
056300      
056400     MOVE 'S'    TO WS-DRV-PROYECTO-VALIDO.
056500     MOVE SPACES TO WS-DRV-MOTIVO-RECHAZO.
056600      
056700     IF (PROY-CAPACIDAD-MW < 1) OR (PROY-CAPACIDAD-MW > 1000)
056800        MOVE 'N' TO WS-DRV-PROYECTO-VALIDO
056900        MOVE 'CAPACITY OUT OF RANGE (1-1000 MW)'
057000             TO WS-DRV-MOTIVO-RECHAZO
057100     END-IF.
057200      
057300     IF DRV-PROYECTO-ES-VALIDO
057400        AND ((PROY-COSTO-EQUIPO-MW < 100000)
057500         OR  (PROY-COSTO-EQUIPO-MW > 5000000))
057600        MOVE 'N' TO WS-DRV-PROYECTO-VALIDO
057700        MOVE 'EQUIPMENT COST/MW OUT OF RANGE'
057800             TO WS-DRV-MOTIVO-RECHAZO
057900     END-IF.
058000      
058100     IF DRV-PROYECTO-ES-VALIDO
058200        AND ((PROY-COSTO-M-OBRA-MW < 10000)
058300         OR  (PROY-COSTO-M-OBRA-MW > 500000))
058400        MOVE 'N' TO WS-DRV-PROYECTO-VALIDO
058500        MOVE 'LABOR COST/MW OUT OF RANGE'
058600             TO WS-DRV-MOTIVO-RECHAZO
058700     END-IF.
058800      
058900     IF DRV-PROYECTO-ES-VALIDO
059000        AND ((PROY-COSTO-PERMISOS < 50000)
059100         OR  (PROY-COSTO-PERMISOS > 5000000))
059200        MOVE 'N' TO WS-DRV-PROYECTO-VALIDO
059300        MOVE 'PERMITTING COST OUT OF RANGE'
059400             TO WS-DRV-MOTIVO-RECHAZO
059500     END-IF.
059600      
059700     IF DRV-PROYECTO-ES-VALIDO
059800        AND ((PROY-TASA-INTERES < 1.0)
059900         OR  (PROY-TASA-INTERES > 15.0))
060000        MOVE 'N' TO WS-DRV-PROYECTO-VALIDO
060100        MOVE 'INTEREST RATE OUT OF RANGE (1-15 PCT)'
060200             TO WS-DRV-MOTIVO-RECHAZO
060300     END-IF.
060400      
060500     IF DRV-PROYECTO-ES-VALIDO
060600        AND (PROY-TASA-INFLACION > 10.0)
060700        MOVE 'N' TO WS-DRV-PROYECTO-VALIDO
060800        MOVE 'INFLATION RATE OUT OF RANGE (0-10 PCT)'
060900             TO WS-DRV-MOTIVO-RECHAZO
061000     END-IF.
061100      
061200     IF DRV-PROYECTO-ES-VALIDO
061300        AND (PROY-MESES-DEMORA > 36)
061400        MOVE 'N' TO WS-DRV-PROYECTO-VALIDO
061500        MOVE 'DELAY MONTHS OUT OF RANGE (0-36)'
061600             TO WS-DRV-MOTIVO-RECHAZO
061700     END-IF.
061800      
061900     IF DRV-PROYECTO-ES-VALIDO
062000        AND ((PROY-MESES-CONSTR < 6)
062100         OR  (PROY-MESES-CONSTR > 60))
062200        MOVE 'N' TO WS-DRV-PROYECTO-VALIDO
062300        MOVE 'CONSTRUCTION MONTHS OUT OF RANGE (6-60)'
062400             TO WS-DRV-MOTIVO-RECHAZO
062500     END-IF.
062600      
062700     IF DRV-PROYECTO-ES-VALIDO
062800        AND NOT (PROY-TL-SENS-3YR OR PROY-TL-SENS-5YR
062900                 OR PROY-TL-SENS-10YR)
063000        MOVE 'N' TO WS-DRV-PROYECTO-VALIDO
063100        MOVE 'SENSITIVITY TIMELINE MUST BE 3, 5 OR 10 YEARS'
063200             TO WS-DRV-MOTIVO-RECHAZO
063300     END-IF.
063400      
063500     IF DRV-PROYECTO-ES-VALIDO
063600        AND ((PROY-RANGO-SENS < 5)
063700         OR  (PROY-RANGO-SENS > 50))
063800        MOVE 'N' TO WS-DRV-PROYECTO-VALIDO
063900        MOVE 'SENSITIVITY RANGE OUT OF RANGE (5-50 PCT)'
064000             TO WS-DRV-MOTIVO-RECHAZO
064100     END-IF.
064200      
064300 2200-VALIDAR-PROYECTO-FIN.
064400     EXIT.
064500      
064600*----------------------------------------------------------------*
064700 2250-IMPRIMIR-RECHAZO.
064800      
064900     MOVE PROY-ID              TO RPT-RCH-PROY-ID.
065000     MOVE WS-DRV-MOTIVO-RECHAZO TO RPT-RCH-MOTIVO.
065100     MOVE WS-RPT-RECHAZO       TO WS-SAL-REPORTE.
065200      
065300     PERFORM 1900-GRABAR-LINEA-REPORTE
065400        THRU 1900-GRABAR-LINEA-REPORTE-FIN.
065500      
065600 2250-IMPRIMIR-RECHAZO-FIN.
065700     EXIT.
065800      
065900*----------------------------------------------------------------*
066000 2300-IMPRIMIR-ENCAB-PROYECTO.
066100      
066200     MOVE PROY-ID           TO RPT-PROY-ID.
066300     MOVE PROY-NOMBRE       TO RPT-PROY-NOMBRE.
066400     MOVE PROY-TECNOLOGIA   TO RPT-PROY-TECNOLOGIA.
066500     MOVE PROY-CAPACIDAD-MW TO RPT-PROY-CAPACIDAD.
066600     MOVE WS-RPT-PROYECTO-HDR TO WS-SAL-REPORTE.
066700      
066800     PERFORM 1900-GRABAR-LINEA-REPORTE
066900        THRU 1900-GRABAR-LINEA-REPORTE-FIN.
067000      
067100     MOVE WS-RPT-ENCABEZADO-2 TO WS-SAL-REPORTE.
067200     PERFORM 1900-GRABAR-LINEA-REPORTE
067300        THRU 1900-GRABAR-LINEA-REPORTE-FIN.
067400      
067500 2300-IMPRIMIR-ENCAB-PROYECTO-FIN.
067600     EXIT.
067700      
067800*----------------------------------------------------------------*
067900* Un horizonte de planeamiento (3, 5 o 10 anios): corre los 3    *
068000* escenarios en el orden Base/Optimista/Pesimista (ver BATCH     *
068100* FLOW).                                                          *
068200*----------------------------------------------------------------*
068300 2400-PROCESAR-UN-TIMELINE.
068400      
068500     PERFORM 2410-PROCESAR-UN-ESCENARIO
068600        THRU 2410-PROCESAR-UN-ESCENARIO-FIN
068700       VARYING WS-DRV-IDX-ESC FROM 1 BY 1
068800         UNTIL WS-DRV-IDX-ESC > WS-DRV-TOPE-ESC.
068900      
069000 2400-PROCESAR-UN-TIMELINE-FIN.
069100     EXIT.
069200      
069300*----------------------------------------------------------------*
069400 2410-PROCESAR-UN-ESCENARIO.
069500      
069600     PERFORM 2420-ARMAR-ENTRADA-ESCENARIO
069700        THRU 2420-ARMAR-ENTRADA-ESCENARIO-FIN.
069800      
069900     CALL 'CAPXCALC' USING WS-DRV-CALC-ENTRADA, WS-DRV-CALC-SALIDA.
070000      
070100     PERFORM 2440-GRABAR-RESULTADO-ESCENARIO
070200        THRU 2440-GRABAR-RESULTADO-ESCENARIO-FIN.
070300      
070400     PERFORM 2460-IMPRIMIR-DETALLE-ESCENARIO
070500        THRU 2460-IMPRIMIR-DETALLE-ESCENARIO-FIN.
070600      
070700     IF (WS-DRV-TIMELINE-ANIOS(WS-DRV-IDX-TL) = 5)
070800        AND (WS-ESC-NOMBRE(WS-DRV-IDX-ESC) = 'BASE CASE   ')
070900        PERFORM 2480-GUARDAR-BASE-5-ANIOS
071000           THRU 2480-GUARDAR-BASE-5-ANIOS-FIN
071100     END-IF.
071200      
071300     IF (WS-DRV-TIMELINE-ANIOS(WS-DRV-IDX-TL) = PROY-TIMELINE-SENS)
071400        AND (WS-ESC-NOMBRE(WS-DRV-IDX-ESC) = 'BASE CASE   ')
071500        PERFORM 2490-GUARDAR-BASE-SENS-ANIOS
071600           THRU 2490-GUARDAR-BASE-SENS-ANIOS-FIN
071700     END-IF.
071800      
071900 2410-PROCESAR-UN-ESCENARIO-FIN.
072000     EXIT.
072100      
072200*----------------------------------------------------------------*
072300* Aplica los multiplicadores del escenario a los datos base del  *
072400* proyecto; permisos, inflacion y duracion de obra no se ajustan *
072500* por escenario (ver BATCH FLOW).                                 *
072600*----------------------------------------------------------------*
072700 2420-ARMAR-ENTRADA-ESCENARIO.
072800      
072900     MOVE 'CX'                TO WS-DRV-CE-FUNCION.
073000     MOVE PROY-CAPACIDAD-MW   TO WS-DRV-CE-CAPACIDAD-MW.
073100     MOVE PROY-COSTO-PERMISOS TO WS-DRV-CE-COSTO-PERMISOS.
073200     MOVE PROY-TASA-INFLACION TO WS-DRV-CE-TASA-INFLACION.
073300     MOVE PROY-MESES-CONSTR   TO WS-DRV-CE-MESES-CONSTR.
073400     MOVE WS-DRV-TIMELINE-ANIOS(WS-DRV-IDX-TL)
073500                              TO WS-DRV-CE-TIMELINE-ANIOS.
073600      
073700     COMPUTE WS-DRV-CE-COSTO-EQUIPO-MW ROUNDED =
073800             PROY-COSTO-EQUIPO-MW
073900             * WS-ESC-MULT-EQUIPO(WS-DRV-IDX-ESC).
074000      
074100     COMPUTE WS-DRV-CE-COSTO-M-OBRA-MW ROUNDED =
074200             PROY-COSTO-M-OBRA-MW
074300             * WS-ESC-MULT-MOBRA(WS-DRV-IDX-ESC).
074400      
074500     COMPUTE WS-DRV-CE-MESES-DEMORA =
074600             PROY-MESES-DEMORA
074700             * WS-ESC-MULT-DEMORA(WS-DRV-IDX-ESC).
074800      
074900     COMPUTE WS-DRV-CE-TASA-INTERES ROUNDED =
075000             PROY-TASA-INTERES
075100             + WS-ESC-AJUSTE-INTERES(WS-DRV-IDX-ESC).
075200      
075300 2420-ARMAR-ENTRADA-ESCENARIO-FIN.
075400     EXIT.
075500      
075600*----------------------------------------------------------------*
075700* Graba el registro de resultado por escenario, montos           *
075800* convertidos a millones/miles segun el layout (ver CPXSCRES).   *
075900*----------------------------------------------------------------*
076000 2440-GRABAR-RESULTADO-ESCENARIO.
076100      
076200     MOVE PROY-ID TO RES-PROY-ID.
076300     MOVE WS-DRV-TIMELINE-ANIOS(WS-DRV-IDX-TL) TO RES-TIMELINE-ANIOS.
076400     MOVE WS-ESC-NOMBRE(WS-DRV-IDX-ESC)        TO RES-ESCENARIO.
076500      
076600     COMPUTE RES-COSTO-TOTAL-M ROUNDED =
076700             WS-DRV-CS-COSTO-TOTAL / 1000000.
076800     COMPUTE RES-COSTO-POR-MW-K ROUNDED =
076900             (WS-DRV-CS-COSTO-TOTAL / WS-DRV-CE-CAPACIDAD-MW) / 1000.
077000     COMPUTE RES-EQUIPO-M ROUNDED =
077100             WS-DRV-CS-COSTO-EQUIPO / 1000000.
077200     COMPUTE RES-M-OBRA-M ROUNDED =
077300             WS-DRV-CS-COSTO-M-OBRA / 1000000.
077400     COMPUTE RES-FINANCIACION-M ROUNDED =
077500             WS-DRV-CS-COSTO-FINANCIACION / 1000000.
077600     COMPUTE RES-OTROS-M ROUNDED =
077700             WS-DRV-CS-COSTO-OTROS / 1000000.
077800      
077900     WRITE REG-SAL-ESCENARIO.
078000      
078100 2440-GRABAR-RESULTADO-ESCENARIO-FIN.
078200     EXIT.
078300      
078400*----------------------------------------------------------------*
078500 2460-IMPRIMIR-DETALLE-ESCENARIO.
078600      
078700     MOVE WS-DRV-TIMELINE-ANIOS(WS-DRV-IDX-TL) TO RPT-DET-TIMELINE.
078800     MOVE WS-ESC-NOMBRE(WS-DRV-IDX-ESC)        TO RPT-DET-ESCENARIO.
078900     MOVE RES-COSTO-TOTAL-M    TO RPT-DET-COSTO-TOTAL.
079000     MOVE RES-COSTO-POR-MW-K   TO RPT-DET-COSTO-POR-MW.
079100     MOVE RES-EQUIPO-M         TO RPT-DET-EQUIPO.
079200     MOVE RES-M-OBRA-M         TO RPT-DET-M-OBRA.
079300     MOVE RES-FINANCIACION-M   TO RPT-DET-FINANCIACION.
079400     MOVE RES-OTROS-M          TO RPT-DET-OTROS.
079500     MOVE WS-RPT-DETALLE-ESCENARIO TO WS-SAL-REPORTE.
079600      
079700     PERFORM 1900-GRABAR-LINEA-REPORTE
079800        THRU 1900-GRABAR-LINEA-REPORTE-FIN.
079900      
080000 2460-IMPRIMIR-DETALLE-ESCENARIO-FIN.
080100     EXIT.
080200      
080300*----------------------------------------------------------------*
080400* Guarda el total Base Case a 5 anios para el resumen de         *
080500* proyecto y para el total general de la corrida.                *
080600*----------------------------------------------------------------*
080700 2480-GUARDAR-BASE-5-ANIOS.
080800      
080900     MOVE RES-COSTO-TOTAL-M  TO WS-DRV-PROY-BASE-5-COSTO.
081000     MOVE RES-COSTO-POR-MW-K TO WS-DRV-PROY-BASE-5-CXMW.
081100      
081200*    (queda tambien la vista entera WS-DRV-COSTO-5A-9-R / -MW-9-R *
081300*    disponible para el extracto de intercambio con Planeamiento)*
081400     MOVE WS-DRV-PROY-BASE-5-COSTO TO WS-DRV-COSTO-5A-9.
081500     MOVE WS-DRV-PROY-BASE-5-CXMW  TO WS-DRV-COSTO-MW-9.
081600      
081700     ADD WS-DRV-PROY-BASE-5-COSTO TO WS-DRV-TOT-COSTO-GENERAL.
081800      
081900 2480-GUARDAR-BASE-5-ANIOS-FIN.
082000     EXIT.
082100      
082200*----------------------------------------------------------------*
082300* Guarda los componentes de costo del Base Case al horizonte de  *
082400* sensibilidad, base para el calculo de metricas financieras     *
082500* (ver BUSINESS RULES: VAN, TIR, servicio de deuda, deprec.).    *
082600*----------------------------------------------------------------*
082700 2490-GUARDAR-BASE-SENS-ANIOS.
082800      
082900     MOVE WS-DRV-CS-COSTO-EQUIPO       TO WS-DRV-BS-COSTO-EQUIPO.
083000     MOVE WS-DRV-CS-COSTO-M-OBRA       TO WS-DRV-BS-COSTO-M-OBRA.
083100     MOVE WS-DRV-CS-COSTO-FINANCIACION TO
083200          WS-DRV-BS-COSTO-FINANCIACION.
083300     MOVE WS-DRV-CS-COSTO-OTROS        TO WS-DRV-BS-COSTO-OTROS.
083400     MOVE WS-DRV-CS-COSTO-TOTAL        TO WS-DRV-BS-COSTO-TOTAL.
083500      
083600 2490-GUARDAR-BASE-SENS-ANIOS-FIN.
083700     EXIT.
083800      
083900*----------------------------------------------------------------*
084000* Metricas financieras del proyecto (VAN, TIR, repago, servicio  *
084100* de deuda, amortizacion impositiva), sobre el flujo de fondos   *
084200* del Base Case al horizonte de sensibilidad; el registro de     *
084300* proyecto no releva ingresos ni gastos operativos, por lo que   *
084400* el flujo se limita al egreso de capital de obra (h. 220619).   *
084500*----------------------------------------------------------------*
084600 2500-CALCULAR-METRICAS-FINANCIERAS.
084700      
084800     PERFORM 2510-ARMAR-FLUJO-PROYECTO
084900        THRU 2510-ARMAR-FLUJO-PROYECTO-FIN.
085000      
085100     PERFORM 2520-CALC-VAN-PROYECTO
085200        THRU 2520-CALC-VAN-PROYECTO-FIN.
085300      
085400     PERFORM 2530-CALC-TIR-PROYECTO
085500        THRU 2530-CALC-TIR-PROYECTO-FIN.
085600      
085700     PERFORM 2540-CALC-PAYBACK-PROYECTO
085800        THRU 2540-CALC-PAYBACK-PROYECTO-FIN.
085900      
086000     PERFORM 2550-CALC-SERVICIO-DEUDA
086100        THRU 2550-CALC-SERVICIO-DEUDA-FIN.
086200      
086300     PERFORM 2560-CALC-DEPRECIACION-PROYECTO
086400        THRU 2560-CALC-DEPRECIACION-PROYECTO-FIN.
086500      
086600     PERFORM 2590-TRAZAR-METRICAS-FINANCIERAS
086700        THRU 2590-TRAZAR-METRICAS-FINANCIERAS-FIN.
086800      
086900 2500-CALCULAR-METRICAS-FINANCIERAS-FIN.
087000     EXIT.
087100      
087200*----------------------------------------------------------------*
087300* Arma el flujo de fondos (funcion FL): egreso de capital        *
087400* repartido en partes iguales durante la obra, sin ingresos ni   *
087500* OPEX (el registro de proyecto no los releva).                  *
087600*----------------------------------------------------------------*
087700 2510-ARMAR-FLUJO-PROYECTO.
087800      
087900     MOVE 'FL'                   TO WS-DRV-FE-FUNCION.
088000     MOVE WS-DRV-BS-COSTO-TOTAL  TO WS-DRV-FE-COSTO-TOTAL.
088100     COMPUTE WS-DRV-FE-ANIOS-CONSTR ROUNDED =
088200             PROY-MESES-CONSTR / 12.
088300     IF WS-DRV-FE-ANIOS-CONSTR < 1
088400        MOVE 1 TO WS-DRV-FE-ANIOS-CONSTR
088500     END-IF.
088600     MOVE PROY-TIMELINE-SENS     TO WS-DRV-FE-VIDA-PROYECTO.
088700     MOVE 0                      TO WS-DRV-FE-INGRESO-ANUAL.
088800     MOVE 0                      TO WS-DRV-FE-OPEX-ANUAL.
088900      
089000     CALL 'CPXFIN' USING WS-DRV-FIN-ENTRADA, WS-DRV-FIN-SALIDA.
089100      
089200     MOVE WS-DRV-FR-CANT-ANIOS-SALIDA TO WS-DRV-FE-CANT-FLUJOS.
089300      
089400     PERFORM 2515-COPIAR-UN-ANIO-FLUJO
089500        THRU 2515-COPIAR-UN-ANIO-FLUJO-FIN
089600       VARYING WS-DRV-IDX-FLU FROM 1 BY 1
089700         UNTIL WS-DRV-IDX-FLU > WS-DRV-FR-CANT-ANIOS-SALIDA.
089800      
089900 2510-ARMAR-FLUJO-PROYECTO-FIN.
090000     EXIT.
090100      
090200 2515-COPIAR-UN-ANIO-FLUJO.
090300      
090400     MOVE WS-DRV-FR-VALOR-C(WS-DRV-IDX-FLU)
090500       TO WS-DRV-FE-FLUJOS(WS-DRV-IDX-FLU).
090600      
090700 2515-COPIAR-UN-ANIO-FLUJO-FIN.
090800     EXIT.
090900      
091000*----------------------------------------------------------------*
091100* VAN del proyecto (funcion NP), a la tasa de interes del        *
091200* proyecto (no hay tasa de descuento propia en el registro de    *
091300* entrada, ver RECORD LAYOUTS).                                  *
091400*----------------------------------------------------------------*
091500 2520-CALC-VAN-PROYECTO.
091600      
091700     MOVE 'NP'                TO WS-DRV-FE-FUNCION.
091800     MOVE PROY-TASA-INTERES   TO WS-DRV-FE-TASA-PCT.
091900      
092000     CALL 'CPXFIN' USING WS-DRV-FIN-ENTRADA, WS-DRV-FIN-SALIDA.
092100      
092200     COMPUTE WS-DRV-MF-VAN ROUNDED = WS-DRV-FR-RESULTADO.
092300      
092400 2520-CALC-VAN-PROYECTO-FIN.
092500     EXIT.
092600      
092700*----------------------------------------------------------------*
092800* TIR del proyecto (funcion IR); sin retorno de caja el flujo no *
092900* cambia de signo y CPXFIN devuelve la tasa de arranque sin      *
093000* converger, resultado correcto para un proyecto sin ingresos.   *
093100*----------------------------------------------------------------*
093200 2530-CALC-TIR-PROYECTO.
093300      
093400     MOVE 'IR' TO WS-DRV-FE-FUNCION.
093500      
093600     CALL 'CPXFIN' USING WS-DRV-FIN-ENTRADA, WS-DRV-FIN-SALIDA.
093700      
093800     COMPUTE WS-DRV-MF-TIR-PCT ROUNDED = WS-DRV-FR-RESULTADO * 100.
093900      
094000 2530-CALC-TIR-PROYECTO-FIN.
094100     EXIT.
094200      
094300*----------------------------------------------------------------*
094400* Periodo de repago del proyecto (funcion PB).                   *
094500*----------------------------------------------------------------*
094600 2540-CALC-PAYBACK-PROYECTO.
094700      
094800     MOVE 'PB' TO WS-DRV-FE-FUNCION.
094900      
095000     CALL 'CPXFIN' USING WS-DRV-FIN-ENTRADA, WS-DRV-FIN-SALIDA.
095100      
095200     MOVE WS-DRV-FR-SIN-PAYBACK TO WS-DRV-MF-SIN-PAYBACK.
095300     COMPUTE WS-DRV-MF-PAYBACK-ANIOS ROUNDED = WS-DRV-FR-RESULTADO.
095400      
095500 2540-CALC-PAYBACK-PROYECTO-FIN.
095600     EXIT.
095700      
095800*----------------------------------------------------------------*
095900* Servicio de deuda a cuota fija (funcion DI) sobre el capital   *
096000* de equipos, mano de obra y otros costos (el "principal" de la *
096100* formula de costo de financiacion de CAPXCALC), al plazo del   *
096200* horizonte de sensibilidad.                                     *
096300*----------------------------------------------------------------*
096400 2550-CALC-SERVICIO-DEUDA.
096500      
096600     MOVE 'DI' TO WS-DRV-FE-FUNCION.
096700     COMPUTE WS-DRV-FE-PRINCIPAL =
096800             WS-DRV-BS-COSTO-EQUIPO + WS-DRV-BS-COSTO-M-OBRA
096900             + WS-DRV-BS-COSTO-OTROS.
097000     MOVE PROY-TASA-INTERES  TO WS-DRV-FE-TASA-PCT.
097100     MOVE PROY-TIMELINE-SENS TO WS-DRV-FE-PLAZO-ANIOS.
097200      
097300     CALL 'CPXFIN' USING WS-DRV-FIN-ENTRADA, WS-DRV-FIN-SALIDA.
097400      
097500     COMPUTE WS-DRV-MF-SERVICIO-DEUDA ROUNDED =
097600             WS-DRV-FR-VALOR-A(2) + WS-DRV-FR-VALOR-B(2).
097700      
097800 2550-CALC-SERVICIO-DEUDA-FIN.
097900     EXIT.
098000      
098100*----------------------------------------------------------------*
098200* Amortizacion impositiva (funcion DP) sobre equipos y mano de   *
098300* obra; MACRS a 5 o 10 anios cuando el horizonte de sensibilidad *
098400* coincide con esas tablas, lineal en caso contrario (proyectos  *
098500* a 3 anios, ver BUSINESS RULES).                                 *
098600*----------------------------------------------------------------*
098700 2560-CALC-DEPRECIACION-PROYECTO.
098800      
098900     MOVE 'DP' TO WS-DRV-FE-FUNCION.
099000     COMPUTE WS-DRV-FE-MONTO-BASE =
099100             WS-DRV-BS-COSTO-EQUIPO + WS-DRV-BS-COSTO-M-OBRA.
099200     MOVE PROY-TIMELINE-SENS TO WS-DRV-FE-VIDA-UTIL.
099300      
099400     IF (PROY-TIMELINE-SENS = 5) OR (PROY-TIMELINE-SENS = 10)
099500        MOVE 'MC' TO WS-DRV-FE-METODO-DEPREC
099600     ELSE
099700        MOVE 'SL' TO WS-DRV-FE-METODO-DEPREC
099800     END-IF.
099900      
100000     CALL 'CPXFIN' USING WS-DRV-FIN-ENTRADA, WS-DRV-FIN-SALIDA.
100100      
100200     COMPUTE WS-DRV-MF-DEPREC-ANIO-1 ROUNDED = WS-DRV-FR-VALOR-A(1).
100300      
100400 2560-CALC-DEPRECIACION-PROYECTO-FIN.
100500     EXIT.
100600      
100700*----------------------------------------------------------------*
100800* Traza por consola de las metricas financieras, activa solo     *
100900* bajo el switch UPSI-0 (ver JCL de corrida y hist. 220619).     *
101000*----------------------------------------------------------------*
101100 2590-TRAZAR-METRICAS-FINANCIERAS.
101200      
101300     IF SW-TRAZA-ACTIVA
101400        DISPLAY 'CAPXDRV: PROYECTO ' PROY-ID
101500                ' - METRICAS FINANCIERAS'
101600        DISPLAY '   VAN.................: ' WS-DRV-MF-VAN
101700        DISPLAY '   TIR (PCT)...........: ' WS-DRV-MF-TIR-PCT
101800        DISPLAY '   PAYBACK (ANIOS).....: ' WS-DRV-MF-PAYBACK-ANIOS
101900        DISPLAY '   SIN PAYBACK.........: ' WS-DRV-MF-SIN-PAYBACK
102000        DISPLAY '   SERVICIO DEUDA ANUAL: ' WS-DRV-MF-SERVICIO-DEUDA
102100        DISPLAY '   DEPREC. ANIO 1......: ' WS-DRV-MF-DEPREC-ANIO-1
102200     END-IF.
102300      
102400 2590-TRAZAR-METRICAS-FINANCIERAS-FIN.
102500     EXIT.
102600      
102700
102800*----------------------------------------------------------------*
102900* Analisis de sensibilidad al horizonte del proyecto, sobre los  *
103000* datos base sin ajustar por escenario (ver BATCH FLOW, paso c). *
103100*----------------------------------------------------------------*
103200 2600-PROCESAR-SENSIBILIDAD.
103300      
103400     MOVE 'TN'                     TO WS-DRV-SE-FUNCION.
103500     MOVE PROY-CAPACIDAD-MW        TO WS-DRV-SE-CAPACIDAD-MW.
103600     MOVE PROY-COSTO-EQUIPO-MW     TO WS-DRV-SE-COSTO-EQUIPO-MW.
103700     MOVE PROY-COSTO-M-OBRA-MW     TO WS-DRV-SE-COSTO-M-OBRA-MW.
103800     MOVE PROY-COSTO-PERMISOS      TO WS-DRV-SE-COSTO-PERMISOS.
103900     MOVE PROY-TASA-INTERES        TO WS-DRV-SE-TASA-INTERES.
104000     MOVE PROY-TASA-INFLACION      TO WS-DRV-SE-TASA-INFLACION.
104100     MOVE PROY-MESES-DEMORA        TO WS-DRV-SE-MESES-DEMORA.
104200     MOVE PROY-MESES-CONSTR        TO WS-DRV-SE-MESES-CONSTR.
104300     MOVE PROY-TIMELINE-SENS       TO WS-DRV-SE-TIMELINE-ANIOS.
104400     MOVE PROY-RANGO-SENS          TO WS-DRV-SE-RANGO-PCT.
104500      
104600     CALL 'CAPXSENS' USING WS-DRV-SENS-ENTRADA, WS-DRV-SENS-SALIDA.
104700      
104800     MOVE WS-RPT-ENCAB-SENSIBILIDAD TO WS-SAL-REPORTE.
104900     PERFORM 1900-GRABAR-LINEA-REPORTE
105000        THRU 1900-GRABAR-LINEA-REPORTE-FIN.
105100      
105200     PERFORM 2650-GRABAR-UN-PARAMETRO-SENS
105300        THRU 2650-GRABAR-UN-PARAMETRO-SENS-FIN
105400       VARYING WS-DRV-IDX-SEN FROM 1 BY 1
105500         UNTIL WS-DRV-IDX-SEN > WS-DRV-TOPE-SEN.
105600      
105700 2600-PROCESAR-SENSIBILIDAD-FIN.
105800     EXIT.
105900      
106000*----------------------------------------------------------------*
106100 2650-GRABAR-UN-PARAMETRO-SENS.
106200      
106300     MOVE PROY-ID TO SEN-PROY-ID.
106400     MOVE WS-DRV-SS-NOMBRE-PARAM(WS-DRV-IDX-SEN) TO SEN-PARAMETRO.
106500      
106600     COMPUTE SEN-COSTO-BAJO-M ROUNDED =
106700             WS-DRV-SS-COSTO-BAJO(WS-DRV-IDX-SEN) / 1000000.
106800     COMPUTE SEN-COSTO-ALTO-M ROUNDED =
106900             WS-DRV-SS-COSTO-ALTO(WS-DRV-IDX-SEN) / 1000000.
107000     COMPUTE SEN-RANGO-M ROUNDED =
107100             WS-DRV-SS-RANGO(WS-DRV-IDX-SEN) / 1000000.
107200     COMPUTE SEN-COSTO-BASE-M ROUNDED =
107300             WS-DRV-SS-COSTO-BASE(WS-DRV-IDX-SEN) / 1000000.
107400      
107500     WRITE REG-SAL-SENSIBILIDAD.
107600      
107700     MOVE SEN-PARAMETRO      TO RPT-SEN-PARAMETRO.
107800     MOVE SEN-COSTO-BAJO-M   TO RPT-SEN-BAJO.
107900     MOVE SEN-COSTO-ALTO-M   TO RPT-SEN-ALTO.
108000     MOVE SEN-RANGO-M        TO RPT-SEN-RANGO.
108100     MOVE SEN-COSTO-BASE-M   TO RPT-SEN-BASE.
108200     MOVE WS-RPT-DETALLE-SENSIBILIDAD TO WS-SAL-REPORTE.
108300      
108400     PERFORM 1900-GRABAR-LINEA-REPORTE
108500        THRU 1900-GRABAR-LINEA-REPORTE-FIN.
108600      
108700 2650-GRABAR-UN-PARAMETRO-SENS-FIN.
108800     EXIT.
108900      
109000*----------------------------------------------------------------*
109100* Resumen de proyecto (control break): Base Case a 5 anios,      *
109200* costo total y costo por MW (ver BATCH FLOW, paso d).           *
109300*----------------------------------------------------------------*
109400 2700-IMPRIMIR-RESUMEN-PROYECTO.
109500      
109600     MOVE PROY-ID TO RPT-RES-PROY-ID.
109700     MOVE WS-DRV-PROY-BASE-5-COSTO TO RPT-RES-COSTO-TOTAL.
109800     MOVE WS-DRV-PROY-BASE-5-CXMW  TO RPT-RES-COSTO-POR-MW.
109900     MOVE WS-RPT-RESUMEN-PROYECTO  TO WS-SAL-REPORTE.
110000      
110100     PERFORM 1900-GRABAR-LINEA-REPORTE
110200        THRU 1900-GRABAR-LINEA-REPORTE-FIN.
110300      
110400     MOVE WS-RPT-LINEA-BLANCA TO WS-SAL-REPORTE.
110500     PERFORM 1900-GRABAR-LINEA-REPORTE
110600        THRU 1900-GRABAR-LINEA-REPORTE-FIN.
110700      
110800 2700-IMPRIMIR-RESUMEN-PROYECTO-FIN.
110900     EXIT.
111000      
111100*----------------------------------------------------------------*
111200 3000-FINALIZAR-PROGRAMA.
111300      
111400     PERFORM 3100-IMPRIMIR-TOTALES-GENERALES
111500        THRU 3100-IMPRIMIR-TOTALES-GENERALES-FIN.
111600      
111700     PERFORM 3200-CERRAR-ARCHIVOS
111800        THRU 3200-CERRAR-ARCHIVOS-FIN.
111900      
112000 3000-FINALIZAR-PROGRAMA-FIN.
112100     EXIT.
112200      
112300*----------------------------------------------------------------*
112400 3100-IMPRIMIR-TOTALES-GENERALES.
112500      
112600     MOVE WS-RPT-SEPARADOR TO WS-SAL-REPORTE.
112700     PERFORM 1900-GRABAR-LINEA-REPORTE
112800        THRU 1900-GRABAR-LINEA-REPORTE-FIN.
112900      
113000     MOVE WS-DRV-TOT-PROCESADOS TO RPT-TOT-PROCESADOS.
113100     MOVE WS-RPT-TOT-PROCESADOS TO WS-SAL-REPORTE.
113200     PERFORM 1900-GRABAR-LINEA-REPORTE
113300        THRU 1900-GRABAR-LINEA-REPORTE-FIN.
113400      
113500     MOVE WS-DRV-TOT-RECHAZADOS TO RPT-TOT-RECHAZADOS.
113600     MOVE WS-RPT-TOT-RECHAZADOS TO WS-SAL-REPORTE.
113700     PERFORM 1900-GRABAR-LINEA-REPORTE
113800        THRU 1900-GRABAR-LINEA-REPORTE-FIN.
113900      
114000*    (WS-DRV-TOTGRAL-9-R queda como vista con signo para uso de  *
114100*    rutinas de validacion de saldo que puedan agregarse luego)  *
114200     MOVE WS-DRV-TOT-COSTO-GENERAL TO WS-DRV-TOTGRAL-9.
114300     MOVE WS-DRV-TOT-COSTO-GENERAL TO RPT-TOT-COSTO.
114400     MOVE WS-RPT-TOT-COSTO         TO WS-SAL-REPORTE.
114500     PERFORM 1900-GRABAR-LINEA-REPORTE
114600        THRU 1900-GRABAR-LINEA-REPORTE-FIN.
114700      
114800 3100-IMPRIMIR-TOTALES-GENERALES-FIN.
114900     EXIT.
115000      
115100*----------------------------------------------------------------*
115200 3200-CERRAR-ARCHIVOS.
115300      
115400     CLOSE ENT-PROYECTO
115500           SAL-ESCENARIO
115600           SAL-SENSIBILIDAD
115700           SAL-REPORTE.
115800      
115900     IF NOT FS-PROYECTO-OK
116000        DISPLAY 'CAPXDRV: ERROR AL CERRAR PROYECTO, FS='
116100                FS-PROYECTO
116200     END-IF.
116300      
116400     IF NOT FS-ESCENARIO-OK
116500        DISPLAY 'CAPXDRV: ERROR AL CERRAR ESCENARIO, FS='
116600                FS-ESCENARIO
116700     END-IF.
116800      
116900     IF NOT FS-SENSIBIL-OK
117000        DISPLAY 'CAPXDRV: ERROR AL CERRAR SENSIBILIDAD, FS='
117100                FS-SENSIBIL
117200     END-IF.
117300      
117400     IF NOT FS-REPORTE-OK
117500        DISPLAY 'CAPXDRV: ERROR AL CERRAR REPORTE, FS='
117600                FS-REPORTE
117700     END-IF.
117800      
117900 3200-CERRAR-ARCHIVOS-FIN.
118000     EXIT.
118100      
118200*----------------------------------------------------------------*
118300 END PROGRAM CAPXDRV.
