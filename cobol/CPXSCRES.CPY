000100*----------------------------------------------------------------*
000200*  CPXSCRES.CPY                                                  *
000300*  Layout del registro de RESULTADO POR ESCENARIO (archivo de    *
000400*  salida del CAPXDRV).  Un registro por proyecto x timeline x   *
000500*  escenario (Base/Optimista/Pesimista).                         *
000600*----------------------------------------------------------------*
000700*  090301 RB  Alta del layout (extension a proyectos renovables).*
000800*  141004 CP  Agregado RES-COSTO-TOTAL-M-R (vista sin decimales  *
000900*             para el archivo de intercambio con Planeamiento).  *
001000*  090714 SU  Se agregan RES-EQUIPO-M / M-OBRA / FINANCIACION /   *
001100*             OTROS-M para el detalle de desglose por escenario. *
001200*----------------------------------------------------------------*
001300 01 REG-SAL-ESCENARIO.
001400    05 RES-PROY-ID                    PIC X(08).
001500    05 RES-TIMELINE-ANIOS             PIC 9(02).
001600    05 RES-ESCENARIO                  PIC X(12).
001700       88 RES-ESC-BASE                      VALUE 'BASE CASE   '.
001800       88 RES-ESC-OPTIMISTA                 VALUE 'OPTIMISTIC  '.
001900       88 RES-ESC-PESIMISTA                 VALUE 'PESSIMISTIC '.
002000    05 RES-COSTO-TOTAL-M              PIC 9(07)V99.
002100    05 RES-COSTO-TOTAL-M-R REDEFINES
002200       RES-COSTO-TOTAL-M              PIC 9(09).
002300    05 RES-COSTO-POR-MW-K             PIC 9(07)V99.
002400    05 RES-EQUIPO-M                   PIC 9(07)V99.
002500    05 RES-M-OBRA-M                   PIC 9(07)V99.
002600    05 RES-FINANCIACION-M             PIC 9(07)V99.
002700    05 RES-OTROS-M                    PIC 9(07)V99.
002800    05 FILLER                         PIC X(05).
