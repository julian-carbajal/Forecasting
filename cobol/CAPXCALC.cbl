000100******************************************************************
000200* PROGRAM-ID.  CAPXCALC.
000300* AUTHOR.      R. BALSIMELLI.
000400* INSTALLATION. DIR. DE SISTEMAS - PLANEAMIENTO DE INVERSIONES.
000500* DATE-WRITTEN. 14/11/88.
000600* DATE-COMPILED.
000700* SECURITY.    USO INTERNO - DIRECCION DE PLANEAMIENTO.
000800******************************************************************
000900*                       H I S T O R I A L                        *
001000*----------------------------------------------------------------*
001100* 141188 RB  Alta. Motor de costeo de proyectos de generacion     *
001200*            (carbon, gas, hidraulica) para el presupuesto        *
001300*            plurianual de obras.                                 *
001400* 030689 RB  Se separa el calculo de mano de obra del de equipo   *
001500*            para permitir el ajuste por duracion de obra.        *
001600* 220990 CP  Se agrega el rubro OTROS (permisos, interconexion,   *
001700*            contingencia) segun pedido de Auditoria.             *
001800* 051293 RB  Financiacion: se suma la penalidad por demora de     *
001900*            permisos (mitad de tasa sobre el periodo de demora). *
002000* 170696 SU  Ajuste de la formula de mano de obra: factor de      *
002100*            duracion acotado entre 0.80 y 2.00.                  *
002200* 261098 NB  REMEDIACION Y2K: se revisan todos los campos de anio *
002300*            de 2 posiciones usados en las tablas de deterioro    *
002400*            (ver CPXFIN); sin impacto en este modulo.            *
002500* 090301 RB  Se habilita el calculo para proyectos eolicos y      *
002600*            solares (antes solo generacion convencional); se     *
002700*            agrega la funcion de LCOE (costo nivelado).          *
002800* 141004 CP  Se agrega tecnologia de almacenamiento en baterias   *
002900*            a la validacion de PROY-TECNOLOGIA (ver CAPXDRV).    *
003000* 070511 SU  Se revisan los topes de PROY-COSTO-EQUIPO-MW por el  *
003100*            fuerte aumento de precios de paneles solares.        *
003200* 190214 NB  Se cablea la potencia compuesta por multiplicacion   *
003300*            repetida (antes se usaba una rutina de biblioteca).  *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. CAPXCALC.
003700 AUTHOR. R. BALSIMELLI.
003800 INSTALLATION. DIR. DE SISTEMAS - PLANEAMIENTO DE INVERSIONES.
003900 DATE-WRITTEN. 14/11/88.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO - DIRECCION DE PLANEAMIENTO.
004200*----------------------------------------------------------------*
004300* Calculadora de CAPEX: dado un set de parametros de proyecto ya  *
004400* ajustados por escenario, devuelve el desglose de costos         *
004500* (equipo, mano de obra, financiacion, otros) y el total, o bien  *
004600* el costo nivelado de energia (LCOE) segun LK-FUNCION.           *
004700*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS NUMERICA-EXT IS '0' THRU '9'
005500     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
005600     UPSI-0 OFF STATUS IS SW-TRAZA-INACTIVA.
005700*----------------------------------------------------------------*
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*----------------------------------------------------------------*
006100*    AREA DE TRABAJO PARA LA POTENCIA COMPUESTA (1+TASA)**N       *
006200*----------------------------------------------------------------*
006300 01 WS-CPX-COMPUESTA.
006400    05 WS-CMP-BASE-D                  PIC 9(01)V9(06).
006500    05 WS-CMP-EXPONENTE               PIC 9(02) COMP.
006600    05 WS-CMP-RESULTADO               PIC 9(04)V9(06).
006700    05 WS-CMP-RESULTADO-R REDEFINES
006800       WS-CMP-RESULTADO               PIC 9(10).
006900    05 WS-CMP-INDICE                  PIC 9(02) COMP.
007000    05 FILLER                         PIC X(04).
007100      
007200*----------------------------------------------------------------*
007300*    AREA DE TRABAJO PARA EL DESGLOSE DE COSTOS                  *
007400*----------------------------------------------------------------*
007500 01 WS-CPX-DESGLOSE.
007600    05 WS-CPX-FACTOR-INFLACION        PIC 9(04)V9(06).
007700    05 WS-CPX-DURACION-MULT           PIC S9(01)V9(04).
007800    05 WS-CPX-PRINCIPAL               PIC 9(11)V99.
007900    05 WS-CPX-PRINCIPAL-R REDEFINES
008000       WS-CPX-PRINCIPAL               PIC 9(13).
008100    05 WS-CPX-SUBTOTAL-OTROS          PIC 9(11)V99.
008200    05 WS-CPX-INTERCONEXION           PIC 9(09)V99.
008300    05 WS-CPX-CARGO-DEMORA            PIC 9(09)V99.
008400    05 WS-CPX-GENERACION-ANUAL        PIC 9(11)V9999.
008500    05 WS-CPX-GENERACION-ANUAL-R REDEFINES
008600       WS-CPX-GENERACION-ANUAL        PIC 9(15).
008700    05 WS-CPX-VALOR-PRESENTE-GEN      PIC 9(13)V9999.
008800    05 WS-CPX-FACTOR-DESCUENTO        PIC 9(04)V9(06).
008900    05 FILLER                         PIC X(06).
009000      
009100*----------------------------------------------------------------*
009200 LINKAGE SECTION.
009300 01 LK-CAPX-ENTRADA.
009400    05 LK-FUNCION                     PIC X(02).
009500       88 LK-FUNCION-DESGLOSE               VALUE 'CX'.
009600       88 LK-FUNCION-LCOE                   VALUE 'LC'.
009700    05 LK-CAP-CAPACIDAD-MW            PIC 9(04)V99.
009800    05 LK-CAP-COSTO-EQUIPO-MW         PIC 9(07)V99.
009900    05 LK-CAP-COSTO-M-OBRA-MW         PIC 9(06)V99.
010000    05 LK-CAP-COSTO-PERMISOS          PIC 9(07)V99.
010100    05 LK-CAP-TASA-INTERES            PIC 9(02)V9(04).
010200    05 LK-CAP-TASA-INFLACION          PIC 9(02)V9(04).
010300    05 LK-CAP-MESES-DEMORA            PIC 9(03).
010400    05 LK-CAP-MESES-CONSTR            PIC 9(03).
010500    05 LK-CAP-TIMELINE-ANIOS          PIC 9(02).
010600    05 LK-CAP-COSTO-TOTAL-CAPEX       PIC 9(12)V99.
010700    05 LK-CAP-FACTOR-CAPACIDAD        PIC 9(01)V9(04).
010800    05 LK-CAP-TASA-DESCUENTO          PIC 9(02)V9(04).
010900    05 LK-CAP-VIDA-UTIL-ANIOS         PIC 9(02).
011000      
011100 01 LK-CAPX-SALIDA.
011200    05 LK-RES-COSTO-EQUIPO            PIC 9(11)V99.
011300    05 LK-RES-COSTO-M-OBRA            PIC 9(11)V99.
011400    05 LK-RES-COSTO-FINANCIACION      PIC 9(11)V99.
011500    05 LK-RES-COSTO-OTROS             PIC 9(11)V99.
011600    05 LK-RES-COSTO-TOTAL             PIC 9(12)V99.
011700    05 LK-RES-LCOE                    PIC 9(07)V99.
011800      
011900*----------------------------------------------------------------*
012000 PROCEDURE DIVISION USING LK-CAPX-ENTRADA, LK-CAPX-SALIDA.
012100*----------------------------------------------------------------*
012200      
012300     PERFORM 1000-INICIAR-PROGRAMA
012400        THRU 1000-INICIAR-PROGRAMA-FIN.
012500      
012600     PERFORM 2000-CALCULAR
012700        THRU 2000-CALCULAR-FIN.
012800      
012900     PERFORM 3000-FINALIZAR-PROGRAMA
013000        THRU 3000-FINALIZAR-PROGRAMA-FIN.
013100      
013200     EXIT PROGRAM.
013300      
013400*----------------------------------------------------------------*
013500 1000-INICIAR-PROGRAMA.
013600      
013700     INITIALIZE WS-CPX-COMPUESTA
013800                WS-CPX-DESGLOSE.
013900      
014000 1000-INICIAR-PROGRAMA-FIN.
014100     EXIT.
014200      
014300*----------------------------------------------------------------*
014400 2000-CALCULAR.
014500      
014600     EVALUATE TRUE
014700         WHEN LK-FUNCION-DESGLOSE
014800              PERFORM 2100-CALC-EQUIPO
014900                 THRU 2100-CALC-EQUIPO-FIN
015000              PERFORM 2200-CALC-MANO-OBRA
015100                 THRU 2200-CALC-MANO-OBRA-FIN
015200              PERFORM 2400-CALC-OTROS
015300                 THRU 2400-CALC-OTROS-FIN
015400              PERFORM 2300-CALC-FINANCIACION
015500                 THRU 2300-CALC-FINANCIACION-FIN
015600              PERFORM 2500-CALC-TOTAL
015700                 THRU 2500-CALC-TOTAL-FIN
015800         WHEN LK-FUNCION-LCOE
015900              PERFORM 2600-CALC-LCOE
016000                 THRU 2600-CALC-LCOE-FIN
016100         WHEN OTHER
016200              DISPLAY 'CAPXCALC: FUNCION DESCONOCIDA: ' LK-FUNCION
016300     END-EVALUATE.
016400      
016500 2000-CALCULAR-FIN.
016600     EXIT.
016700      
016800*----------------------------------------------------------------*
016900* Factor de inflacion compuesta (1 + inflacion/100) ** timeline. *
017000*----------------------------------------------------------------*
017100 2100-CALC-EQUIPO.
017200      
017300     COMPUTE WS-CMP-BASE-D ROUNDED =
017400             1 + (LK-CAP-TASA-INFLACION / 100).
017500     MOVE LK-CAP-TIMELINE-ANIOS TO WS-CMP-EXPONENTE.
017600      
017700     PERFORM 2150-POTENCIA-COMPUESTA
017800        THRU 2150-POTENCIA-COMPUESTA-FIN.
017900      
018000     MOVE WS-CMP-RESULTADO TO WS-CPX-FACTOR-INFLACION.
018100      
018200     COMPUTE LK-RES-COSTO-EQUIPO ROUNDED =
018300             LK-CAP-CAPACIDAD-MW * LK-CAP-COSTO-EQUIPO-MW
018400             * WS-CPX-FACTOR-INFLACION.
018500      
018600 2100-CALC-EQUIPO-FIN.
018700     EXIT.
018800      
018900*----------------------------------------------------------------*
019000* Potencia compuesta por multiplicacion repetida (sin FUNCTION). *
019100* Entra:  WS-CMP-BASE-D (1+tasa), WS-CMP-EXPONENTE (anios).      *
019200* Sale :  WS-CMP-RESULTADO.                                      *
019300*----------------------------------------------------------------*
019400 2150-POTENCIA-COMPUESTA.
019500      
019600     MOVE 1 TO WS-CMP-RESULTADO.
019700      
019800     IF WS-CMP-EXPONENTE > 0
019900        PERFORM 2160-MULTIPLICAR-UN-ANIO
020000           THRU 2160-MULTIPLICAR-UN-ANIO-FIN
020100          VARYING WS-CMP-INDICE FROM 1 BY 1
020200            UNTIL WS-CMP-INDICE > WS-CMP-EXPONENTE
020300     END-IF.
020400      
020500 2150-POTENCIA-COMPUESTA-FIN.
020600     EXIT.
020700      
020800 2160-MULTIPLICAR-UN-ANIO.
020900      
021000     MULTIPLY WS-CMP-BASE-D BY WS-CMP-RESULTADO.
021100      
021200 2160-MULTIPLICAR-UN-ANIO-FIN.
021300     EXIT.
021400      
021500*----------------------------------------------------------------*
021600* Mano de obra: capacidad x costo/MW x factor de duracion x      *
021700* factor de inflacion compuesta.  Factor de duracion acotado     *
021800* entre 0.80 y 2.00 (ver historial 170696).                      *
021900*----------------------------------------------------------------*
022000 2200-CALC-MANO-OBRA.
022100      
022200     COMPUTE WS-CPX-DURACION-MULT ROUNDED =
022300             1 + ((LK-CAP-MESES-CONSTR - 12) * 0.02).
022400      
022500     IF WS-CPX-DURACION-MULT < 0.80
022600        MOVE 0.80 TO WS-CPX-DURACION-MULT
022700     END-IF.
022800      
022900     IF WS-CPX-DURACION-MULT > 2.00
023000        MOVE 2.00 TO WS-CPX-DURACION-MULT
023100     END-IF.
023200      
023300     COMPUTE LK-RES-COSTO-M-OBRA ROUNDED =
023400             LK-CAP-CAPACIDAD-MW * LK-CAP-COSTO-M-OBRA-MW
023500             * WS-CPX-DURACION-MULT * WS-CPX-FACTOR-INFLACION.
023600      
023700 2200-CALC-MANO-OBRA-FIN.
023800     EXIT.
023900      
024000*----------------------------------------------------------------*
024100* Otros costos: permisos + interconexion (25.000/MW) + demora    *
024200* (10.000/mes); subtotal con 5% de contingencia (ver alta 220990)*
024300*----------------------------------------------------------------*
024400 2400-CALC-OTROS.
024500      
024600     COMPUTE WS-CPX-INTERCONEXION ROUNDED =
024700             LK-CAP-CAPACIDAD-MW * 25000.
024800      
024900     COMPUTE WS-CPX-CARGO-DEMORA ROUNDED =
025000             LK-CAP-MESES-DEMORA * 10000.
025100      
025200     COMPUTE WS-CPX-SUBTOTAL-OTROS ROUNDED =
025300             LK-CAP-COSTO-PERMISOS + WS-CPX-INTERCONEXION
025400             + WS-CPX-CARGO-DEMORA.
025500      
025600     COMPUTE LK-RES-COSTO-OTROS ROUNDED =
025700             WS-CPX-SUBTOTAL-OTROS * 1.05.
025800      
025900 2400-CALC-OTROS-FIN.
026000     EXIT.
026100      
026200*----------------------------------------------------------------*
026300* Financiacion: principal x tasa x plazo, mas la penalidad de    *
026400* demora (mitad de tasa sobre demora/12) -- ver alta 051293.     *
026500*----------------------------------------------------------------*
026600 2300-CALC-FINANCIACION.
026700      
026800     COMPUTE WS-CPX-PRINCIPAL ROUNDED =
026900             LK-RES-COSTO-EQUIPO + LK-RES-COSTO-M-OBRA
027000             + LK-RES-COSTO-OTROS.
027100      
027200     COMPUTE LK-RES-COSTO-FINANCIACION ROUNDED =
027300             (WS-CPX-PRINCIPAL * (LK-CAP-TASA-INTERES / 100)
027400                * LK-CAP-TIMELINE-ANIOS)
027500           + (WS-CPX-PRINCIPAL * (LK-CAP-TASA-INTERES / 100)
027600                * (LK-CAP-MESES-DEMORA / 12) * 0.5).
027700      
027800 2300-CALC-FINANCIACION-FIN.
027900     EXIT.
028000      
028100*----------------------------------------------------------------*
028200 2500-CALC-TOTAL.
028300      
028400     COMPUTE LK-RES-COSTO-TOTAL ROUNDED =
028500             LK-RES-COSTO-EQUIPO + LK-RES-COSTO-M-OBRA
028600             + LK-RES-COSTO-OTROS + LK-RES-COSTO-FINANCIACION.
028700      
028800 2500-CALC-TOTAL-FIN.
028900     EXIT.
029000      
029100*----------------------------------------------------------------*
029200* LCOE = CAPEX total / valor presente de la generacion (alta     *
029300* 090301, cuando se habilito el calculo para eolica y solar).    *
029400* No es invocada por el driver -- no hay factor de capacidad ni  *
029500* tasa de descuento en el registro de parametros de proyecto;    *
029600* queda disponible para quien la necesite (ver CPXFIN, similar). *
029700*----------------------------------------------------------------*
029800 2600-CALC-LCOE.
029900      
030000     COMPUTE WS-CPX-GENERACION-ANUAL ROUNDED =
030100             LK-CAP-CAPACIDAD-MW * 8760 * LK-CAP-FACTOR-CAPACIDAD.
030200      
030300     MOVE 0 TO WS-CPX-VALOR-PRESENTE-GEN.
030400      
030500     IF LK-CAP-VIDA-UTIL-ANIOS > 0
030600        PERFORM 2650-SUMAR-ANIO-GENERACION
030700           THRU 2650-SUMAR-ANIO-GENERACION-FIN
030800          VARYING WS-CMP-INDICE FROM 1 BY 1
030900            UNTIL WS-CMP-INDICE > LK-CAP-VIDA-UTIL-ANIOS
031000     END-IF.
031100      
031200     IF WS-CPX-VALOR-PRESENTE-GEN > 0
031300        COMPUTE LK-RES-LCOE ROUNDED =
031400                LK-CAP-COSTO-TOTAL-CAPEX / WS-CPX-VALOR-PRESENTE-GEN
031500     ELSE
031600        MOVE 0 TO LK-RES-LCOE
031700     END-IF.
031800      
031900 2600-CALC-LCOE-FIN.
032000     EXIT.
032100      
032200 2650-SUMAR-ANIO-GENERACION.
032300      
032400     COMPUTE WS-CMP-BASE-D ROUNDED =
032500             1 + (LK-CAP-TASA-DESCUENTO / 100).
032600     MOVE WS-CMP-INDICE TO WS-CMP-EXPONENTE.
032700      
032800     PERFORM 2150-POTENCIA-COMPUESTA
032900        THRU 2150-POTENCIA-COMPUESTA-FIN.
033000      
033100     MOVE WS-CMP-RESULTADO TO WS-CPX-FACTOR-DESCUENTO.
033200      
033300     COMPUTE WS-CPX-VALOR-PRESENTE-GEN ROUNDED =
033400             WS-CPX-VALOR-PRESENTE-GEN
033500           + (WS-CPX-GENERACION-ANUAL / WS-CPX-FACTOR-DESCUENTO).
033600      
033700 2650-SUMAR-ANIO-GENERACION-FIN.
033800     EXIT.
033900      
034000*----------------------------------------------------------------*
034100 3000-FINALIZAR-PROGRAMA.
034200      
034300     CONTINUE.
034400      
034500 3000-FINALIZAR-PROGRAMA-FIN.
034600     EXIT.
034700*----------------------------------------------------------------*
034800 END PROGRAM CAPXCALC.
034900
