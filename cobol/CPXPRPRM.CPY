000100*----------------------------------------------------------------*
000200*  CPXPRPRM.CPY                                                  *
000300*  Layout del registro de PARAMETROS DE PROYECTO (archivo de     *
000400*  entrada del CAPXDRV).  Originalmente un registro de proyecto  *
000500*  de generacion convencional; desde 090301 cubre tambien        *
000600*  proyectos renovables (solar, eolico, almacenamiento).         *
000700*----------------------------------------------------------------*
000800*  141188 RB  Alta del layout (proyectos de generacion).         *
000900*  220990 CP  Agregado PROY-COSTO-PERMISOS y demas rubros varios.*
001000*  261098 NB  REMEDIACION Y2K: revision de campos de anio.       *
001100*  090301 RB  Se extiende PROY-TECNOLOGIA a Solar PV / Wind.     *
001200*  141004 CP  Se agrega la 88 PROY-TEC-BATERIA (almacenamiento). *
001300*  180211 SU  Se agrega PROY-TEC-HIBRIDA (proyectos combinados). *
001400*  090714 NB  Agregado PROY-TIMELINE-SENS y PROY-RANGO-SENS      *
001500*             para el nuevo analisis de sensibilidad (CAPXSENS).*
001600*----------------------------------------------------------------*
001700 01 REG-ENT-PROYECTO.
001800    05 PROY-ID                        PIC X(08).
001900    05 PROY-NOMBRE                    PIC X(30).
002000    05 PROY-TECNOLOGIA                PIC X(20).
002100       88 PROY-TEC-SOLAR                    VALUE 'Solar PV'.
002200       88 PROY-TEC-EOLICA                   VALUE 'Wind'.
002300       88 PROY-TEC-BATERIA                  VALUE 'Battery Storage'.
002400       88 PROY-TEC-HIBRIDA                  VALUE 'Hybrid'.
002500    05 PROY-CAPACIDAD-MW              PIC 9(04)V99.
002600    05 PROY-CAPACIDAD-MW-R REDEFINES
002700       PROY-CAPACIDAD-MW              PIC 9(06).
002800    05 PROY-COSTO-EQUIPO-MW           PIC 9(07)V99.
002900    05 PROY-COSTO-M-OBRA-MW           PIC 9(06)V99.
003000    05 PROY-COSTO-PERMISOS            PIC 9(07)V99.
003100    05 PROY-TASA-INTERES              PIC 9(02)V9(04).
003200    05 PROY-TASA-INFLACION            PIC 9(02)V9(04).
003300    05 PROY-MESES-DEMORA              PIC 9(03).
003400    05 PROY-MESES-CONSTR              PIC 9(03).
003500    05 PROY-TIMELINE-SENS             PIC 9(02).
003600       88 PROY-TL-SENS-3YR                  VALUE 03.
003700       88 PROY-TL-SENS-5YR                  VALUE 05.
003800       88 PROY-TL-SENS-10YR                 VALUE 10.
003900    05 PROY-RANGO-SENS                PIC 9(02)V99.
004000    05 FILLER                         PIC X(05).
