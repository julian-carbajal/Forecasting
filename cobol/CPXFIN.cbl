000100******************************************************************
000200* PROGRAM-ID.  CPXFIN.
000300* AUTHOR.      S. URDANETA.
000400* INSTALLATION. DIR. DE SISTEMAS - PLANEAMIENTO DE INVERSIONES.
000500* DATE-WRITTEN. 05/06/93.
000600* DATE-COMPILED.
000700* SECURITY.    USO INTERNO - DIRECCION DE PLANEAMIENTO.
000800******************************************************************
000900*                       H I S T O R I A L                        *
001000*----------------------------------------------------------------*
001100* 050693 SU  Alta.  Rutinas financieras de apoyo al presupuesto  *
001200*            plurianual: VAN y TIR de los flujos de un proyecto. *
001300* 141293 RB  Se agrega el calculo de repago (PAYBACK) y de       *
001400*            escalamiento de costos por inflacion.               *
001500* 220695 CP  Se agrega el cronograma de servicio de deuda, cuota *
001600*            fija (pedido de Tesoreria para bonos de obra).      *
001700* 190996 CP  Se agrega servicio de deuda "solo interes" y las    *
001800*            tablas de amortizacion impositiva (Reforma Fiscal). *
001900* 261098 NB  REMEDIACION Y2K: revision de todos los campos de     *
002000*            anio de 2 posiciones en las tablas anuales.         *
002100* 090301 RB  Se agrega la tasa real de descuento y el armado del *
002200*            cronograma de flujo de fondos, para los nuevos      *
002300*            proyectos de generacion renovable.                  *
002400* 090714 SU  Se agrega el formateo de moneda en K/M/B para los   *
002500*            reportes resumidos de Planeamiento.                 *
002600* 151114 NB  Se acota la TIR a 100 iteraciones de Newton-Raphson *
002700*            y se documenta el criterio de corte por derivada.   *
002800* 070818 CP  Se revisan los anchos de LK-FIN-FLUJOS por los       *
002900*            proyectos de mas de 20 anios de vida util.          *
003000* 220619 RB  Se pasa LK-FIN-MONTO-BASE a con signo: el formateo   *
003100*            de moneda debe poder recibir un VAN negativo desde   *
003200*            CAPXDRV sin perder el signo antes de tomar el valor  *
003300*            absoluto para elegir el sufijo K/M/B.                *
003400* 140919 SU  Auditoria de Planeamiento: el formateo de moneda no  *
003500*            aplicaba LK-FIN-DECIMALES-FMT (cant. de decimales     *
003600*            del reporte) ni componia el simbolo de moneda.        *
003700*            Se agrega el redondeo a N decimales por escala de    *
003800*            potencias de diez y el prefijo de moneda.             *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. CPXFIN.
004200 AUTHOR. S. URDANETA.
004300 INSTALLATION. DIR. DE SISTEMAS - PLANEAMIENTO DE INVERSIONES.
004400 DATE-WRITTEN. 05/06/93.
004500 DATE-COMPILED.
004600 SECURITY. USO INTERNO - DIRECCION DE PLANEAMIENTO.
004700*----------------------------------------------------------------*
004800* Utilitarios financieros de proposito general, seleccionados     *
004900* por LK-FIN-FUNCION: VAN, TIR, repago, escalamiento, tasa real   *
005000* de descuento, cronograma de flujo de fondos, servicio de       *
005100* deuda (cuota fija e interes solo), amortizacion impositiva      *
005200* (lineal y MACRS) y formateo de moneda K/M/B.                    *
005300*----------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS NUMERICA-EXT IS '0' THRU '9'
006100     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
006200     UPSI-0 OFF STATUS IS SW-TRAZA-INACTIVA.
006300*----------------------------------------------------------------*
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600*----------------------------------------------------------------*
006700*    AREA DE TRABAJO PARA POTENCIA COMPUESTA (1+TASA)**N          *
006800*----------------------------------------------------------------*
006900 01 WS-FIN-COMPUESTA.
007000    05 WS-FIN-CMP-BASE                 PIC S9(03)V9(08).
007100    05 WS-FIN-CMP-EXPONENTE            PIC 9(03) COMP.
007200    05 WS-FIN-CMP-RESULTADO            PIC S9(06)V9(08).
007300    05 WS-FIN-CMP-INDICE               PIC 9(03) COMP.
007400    05 FILLER                          PIC X(04).
007500      
007600*----------------------------------------------------------------*
007700*    AREA DE TRABAJO -- VAN / TIR                                *
007800*----------------------------------------------------------------*
007900 01 WS-FIN-VAN-TIR.
008000    05 WS-FIN-VAN-ACUM                 PIC S9(14)V9999.
008100    05 WS-FIN-VAN-DERIV                PIC S9(14)V9999.
008200    05 WS-FIN-TASA-ACTUAL              PIC S9(03)V9(08).
008300    05 WS-FIN-TASA-NUEVA               PIC S9(03)V9(08).
008400    05 WS-FIN-TASA-DIFERENCIA          PIC S9(03)V9(08).
008500    05 WS-FIN-TIR-ITERACION            PIC 9(03) COMP.
008600    05 WS-FIN-TIR-CONVERGIO            PIC X(01) VALUE 'N'.
008700       88 FIN-TIR-CONVERGIO-SI               VALUE 'S'.
008800    05 FILLER                          PIC X(05).
008900      
009000*----------------------------------------------------------------*
009100*    AREA DE TRABAJO -- REPAGO                                   *
009200*----------------------------------------------------------------*
009300 01 WS-FIN-PAYBACK.
009400    05 WS-FIN-PB-ACUM                  PIC S9(14)V99.
009500    05 WS-FIN-PB-ACUM-PREVIO           PIC S9(14)V99.
009600    05 WS-FIN-PB-ENCONTRADO            PIC X(01) VALUE 'N'.
009700       88 FIN-PB-ENCONTRADO-SI               VALUE 'S'.
009800    05 FILLER                          PIC X(05).
009900      
010000*----------------------------------------------------------------*
010100*    AREA DE TRABAJO -- CRONOGRAMA DE FLUJO DE FONDOS             *
010200*----------------------------------------------------------------*
010300 01 WS-FIN-FLUJO-FONDOS.
010400    05 WS-FIN-FL-ANIO-FIN-OBRA         PIC 9(03) COMP.
010500    05 WS-FIN-FL-ANIO-FIN-VIDA         PIC 9(03) COMP.
010600    05 WS-FIN-FL-CAPEX-ANUAL           PIC S9(12)V99.
010700    05 FILLER                          PIC X(04).
010800      
010900*----------------------------------------------------------------*
011000*    AREA DE TRABAJO -- SERVICIO DE DEUDA                        *
011100*----------------------------------------------------------------*
011200 01 WS-FIN-DEUDA.
011300    05 WS-FIN-DEU-TASA-DEC             PIC 9(01)V9(08).
011400    05 WS-FIN-DEU-FACTOR-N             PIC 9(04)V9(08).
011500    05 WS-FIN-DEU-CUOTA                PIC 9(12)V99.
011600    05 WS-FIN-DEU-SALDO                PIC 9(12)V99.
011700    05 WS-FIN-DEU-INTERES              PIC 9(12)V99.
011800    05 WS-FIN-DEU-CAPITAL              PIC 9(12)V99.
011900    05 FILLER                          PIC X(04).
012000      
012100*----------------------------------------------------------------*
012200*    AREA DE TRABAJO -- AMORTIZACION IMPOSITIVA                  *
012300*----------------------------------------------------------------*
012400 01 WS-FIN-MACRS-5.
012500    05 FILLER PIC 9(02)V99 VALUE 20.00.
012600    05 FILLER PIC 9(02)V99 VALUE 32.00.
012700    05 FILLER PIC 9(02)V99 VALUE 19.20.
012800    05 FILLER PIC 9(02)V99 VALUE 11.52.
012900    05 FILLER PIC 9(02)V99 VALUE 11.52.
013000    05 FILLER PIC 9(02)V99 VALUE 05.76.
013100 01 WS-FIN-MACRS-5-R REDEFINES WS-FIN-MACRS-5.
013200    05 WS-FIN-MC5-PCT OCCURS 6 TIMES PIC 9(02)V99.
013300      
013400 01 WS-FIN-MACRS-7.
013500    05 FILLER PIC 9(02)V99 VALUE 14.29.
013600    05 FILLER PIC 9(02)V99 VALUE 24.49.
013700    05 FILLER PIC 9(02)V99 VALUE 17.49.
013800    05 FILLER PIC 9(02)V99 VALUE 12.49.
013900    05 FILLER PIC 9(02)V99 VALUE 08.93.
014000    05 FILLER PIC 9(02)V99 VALUE 08.92.
014100    05 FILLER PIC 9(02)V99 VALUE 08.93.
014200    05 FILLER PIC 9(02)V99 VALUE 04.46.
014300 01 WS-FIN-MACRS-7-R REDEFINES WS-FIN-MACRS-7.
014400    05 WS-FIN-MC7-PCT OCCURS 8 TIMES PIC 9(02)V99.
014500      
014600 01 WS-FIN-MACRS-10.
014700    05 FILLER PIC 9(02)V99 VALUE 10.00.
014800    05 FILLER PIC 9(02)V99 VALUE 18.00.
014900    05 FILLER PIC 9(02)V99 VALUE 14.40.
015000    05 FILLER PIC 9(02)V99 VALUE 11.52.
015100    05 FILLER PIC 9(02)V99 VALUE 09.22.
015200    05 FILLER PIC 9(02)V99 VALUE 07.37.
015300    05 FILLER PIC 9(02)V99 VALUE 06.55.
015400    05 FILLER PIC 9(02)V99 VALUE 06.55.
015500    05 FILLER PIC 9(02)V99 VALUE 06.56.
015600    05 FILLER PIC 9(02)V99 VALUE 06.55.
015700    05 FILLER PIC 9(02)V99 VALUE 03.28.
015800 01 WS-FIN-MACRS-10-R REDEFINES WS-FIN-MACRS-10.
015900    05 WS-FIN-MC10-PCT OCCURS 11 TIMES PIC 9(02)V99.
016000      
016100 01 WS-FIN-DEPREC.
016200    05 WS-FIN-DEP-CUOTA-ANUAL          PIC 9(12)V99.
016300    05 FILLER                          PIC X(05).
016400      
016500*----------------------------------------------------------------*
016600*    FORMATEO DE MONEDA                                          *
016700*----------------------------------------------------------------*
016800 01 WS-FIN-FORMATO.
016900    05 WS-FIN-FMT-VALOR-ABS            PIC S9(14)V99.
017000    05 WS-FIN-FMT-BRUTO                PIC S9(12)V9999.
017100    05 WS-FIN-FMT-ESCALA               PIC 9(10) COMP.
017200    05 WS-FIN-FMT-ESCALADO             PIC S9(16).
017300    05 FILLER                          PIC X(05).
017400      
017500*----------------------------------------------------------------*
017600*    CONTADORES E INDICES GENERALES                              *
017700*----------------------------------------------------------------*
017800 01 WS-FIN-CONTADORES.
017900    05 WS-FIN-IDX                      PIC 9(03) COMP.
018000    05 WS-FIN-IDX-2                    PIC 9(03) COMP.
018100    05 FILLER                          PIC X(04).
018200      
018300*----------------------------------------------------------------*
018400 LINKAGE SECTION.
018500 01 LK-FIN-ENTRADA.
018600    05 LK-FIN-FUNCION                  PIC X(02).
018700       88 LK-FIN-FN-NPV                      VALUE 'NP'.
018800       88 LK-FIN-FN-IRR                      VALUE 'IR'.
018900       88 LK-FIN-FN-PAYBACK                  VALUE 'PB'.
019000       88 LK-FIN-FN-ESCALACION               VALUE 'ES'.
019100       88 LK-FIN-FN-TASA-REAL                VALUE 'TR'.
019200       88 LK-FIN-FN-FLUJO                     VALUE 'FL'.
019300       88 LK-FIN-FN-DEUDA-CUOTA              VALUE 'DI'.
019400       88 LK-FIN-FN-DEUDA-INTERES            VALUE 'DS'.
019500       88 LK-FIN-FN-DEPRECIACION             VALUE 'DP'.
019600       88 LK-FIN-FN-FORMATO                  VALUE 'FM'.
019700    05 LK-FIN-TASA-PCT                 PIC S9(03)V9(06).
019800    05 LK-FIN-TASA2-PCT                PIC S9(03)V9(06).
019900    05 LK-FIN-MONTO-BASE               PIC S9(12)V99.
020000    05 LK-FIN-ANIOS                    PIC 9(03).
020100    05 LK-FIN-CANT-FLUJOS              PIC 9(03) COMP.
020200    05 LK-FIN-FLUJOS OCCURS 40 TIMES   PIC S9(12)V99.
020300    05 LK-FIN-COSTO-TOTAL              PIC 9(12)V99.
020400    05 LK-FIN-ANIOS-CONSTR             PIC 9(03).
020500    05 LK-FIN-VIDA-PROYECTO            PIC 9(03).
020600    05 LK-FIN-INGRESO-ANUAL            PIC 9(12)V99.
020700    05 LK-FIN-OPEX-ANUAL               PIC 9(12)V99.
020800    05 LK-FIN-PRINCIPAL                PIC 9(12)V99.
020900    05 LK-FIN-PLAZO-ANIOS              PIC 9(03).
021000    05 LK-FIN-VIDA-UTIL                PIC 9(03).
021100    05 LK-FIN-METODO-DEPREC            PIC X(02).
021200       88 LK-FIN-DEP-LINEAL                  VALUE 'SL'.
021300       88 LK-FIN-DEP-MACRS                   VALUE 'MC'.
021400    05 LK-FIN-DECIMALES-FMT            PIC 9(01).
021500      
021600 01 LK-FIN-SALIDA.
021700    05 LK-FIN-RESULTADO                PIC S9(12)V9999.
021800    05 LK-FIN-RESULTADO-2              PIC S9(12)V9999.
021900    05 LK-FIN-SIN-PAYBACK              PIC X(01).
022000       88 LK-FIN-NO-HAY-PAYBACK              VALUE 'S'.
022100    05 LK-FIN-CANT-ANIOS-SALIDA        PIC 9(03) COMP.
022200    05 LK-FIN-TABLA-ANUAL OCCURS 40 TIMES.
022300       10 LK-FIN-ANIO-NUM              PIC 9(03).
022400       10 LK-FIN-VALOR-A               PIC S9(12)V99.
022500       10 LK-FIN-VALOR-B               PIC S9(12)V99.
022600       10 LK-FIN-VALOR-C               PIC S9(12)V99.
022700    05 LK-FIN-SUFIJO-FMT               PIC X(01).
022800    05 LK-FIN-PREFIJO-FMT              PIC X(01).
022900    05 LK-FIN-METODO-INVALIDO          PIC X(01).
023000       88 LK-FIN-METODO-ES-INVALIDO          VALUE 'S'.
023100      
023200*----------------------------------------------------------------*
023300 PROCEDURE DIVISION USING LK-FIN-ENTRADA, LK-FIN-SALIDA.
023400*----------------------------------------------------------------*
023500      
023600     PERFORM 1000-INICIAR-PROGRAMA
023700        THRU 1000-INICIAR-PROGRAMA-FIN.
023800      
023900     EVALUATE TRUE
024000         WHEN LK-FIN-FN-NPV
024100              PERFORM 2000-CALC-VAN THRU 2000-CALC-VAN-FIN
024200         WHEN LK-FIN-FN-IRR
024300              PERFORM 3000-CALC-TIR THRU 3000-CALC-TIR-FIN
024400         WHEN LK-FIN-FN-PAYBACK
024500              PERFORM 4000-CALC-PAYBACK
024600                 THRU 4000-CALC-PAYBACK-FIN
024700         WHEN LK-FIN-FN-ESCALACION
024800              PERFORM 5000-CALC-ESCALACION
024900                 THRU 5000-CALC-ESCALACION-FIN
025000         WHEN LK-FIN-FN-TASA-REAL
025100              PERFORM 5500-CALC-TASA-REAL
025200                 THRU 5500-CALC-TASA-REAL-FIN
025300         WHEN LK-FIN-FN-FLUJO
025400              PERFORM 6000-ARMAR-FLUJO-FONDOS
025500                 THRU 6000-ARMAR-FLUJO-FONDOS-FIN
025600         WHEN LK-FIN-FN-DEUDA-CUOTA
025700              PERFORM 7000-DEUDA-CUOTA-FIJA
025800                 THRU 7000-DEUDA-CUOTA-FIJA-FIN
025900         WHEN LK-FIN-FN-DEUDA-INTERES
026000              PERFORM 7500-DEUDA-SOLO-INTERES
026100                 THRU 7500-DEUDA-SOLO-INTERES-FIN
026200         WHEN LK-FIN-FN-DEPRECIACION
026300              PERFORM 8000-CALC-DEPRECIACION
026400                 THRU 8000-CALC-DEPRECIACION-FIN
026500         WHEN LK-FIN-FN-FORMATO
026600              PERFORM 9000-FORMATEAR-MONEDA
026700                 THRU 9000-FORMATEAR-MONEDA-FIN
026800         WHEN OTHER
026900              DISPLAY 'CPXFIN: FUNCION DESCONOCIDA: '
027000                      LK-FIN-FUNCION
027100     END-EVALUATE.
027200      
027300     EXIT PROGRAM.
027400      
027500*----------------------------------------------------------------*
027600 1000-INICIAR-PROGRAMA.
027700      
027800     INITIALIZE WS-FIN-COMPUESTA
027900                WS-FIN-VAN-TIR
028000                WS-FIN-PAYBACK
028100                WS-FIN-CONTADORES.
028200     MOVE SPACES TO LK-FIN-METODO-INVALIDO.
028300      
028400 1000-INICIAR-PROGRAMA-FIN.
028500     EXIT.
028600      
028700*----------------------------------------------------------------*
028800* Potencia compuesta (1+tasa)**n por multiplicacion repetida.    *
028900* Entra: WS-FIN-CMP-BASE (1+tasa), WS-FIN-CMP-EXPONENTE.         *
029000* Sale : WS-FIN-CMP-RESULTADO.                                    *
029100*----------------------------------------------------------------*
029200 1100-POTENCIA-COMPUESTA.
029300      
029400     MOVE 1 TO WS-FIN-CMP-RESULTADO.
029500      
029600     IF WS-FIN-CMP-EXPONENTE > 0
029700        PERFORM 1110-MULTIPLICAR-UN-PERIODO
029800           THRU 1110-MULTIPLICAR-UN-PERIODO-FIN
029900          VARYING WS-FIN-CMP-INDICE FROM 1 BY 1
030000            UNTIL WS-FIN-CMP-INDICE > WS-FIN-CMP-EXPONENTE
030100     END-IF.
030200      
030300 1100-POTENCIA-COMPUESTA-FIN.
030400     EXIT.
030500      
030600 1110-MULTIPLICAR-UN-PERIODO.
030700      
030800     MULTIPLY WS-FIN-CMP-BASE BY WS-FIN-CMP-RESULTADO.
030900      
031000 1110-MULTIPLICAR-UN-PERIODO-FIN.
031100     EXIT.
031200      
031300*----------------------------------------------------------------*
031400* VAN = SUMATORIA flujo(i) / (1+tasa)**i , i = 0..n-1             *
031500*----------------------------------------------------------------*
031600 2000-CALC-VAN.
031700      
031800     MOVE 0 TO WS-FIN-VAN-ACUM.
031900      
032000     PERFORM 2100-SUMAR-UN-FLUJO
032100        THRU 2100-SUMAR-UN-FLUJO-FIN
032200       VARYING WS-FIN-IDX FROM 1 BY 1
032300         UNTIL WS-FIN-IDX > LK-FIN-CANT-FLUJOS.
032400      
032500     COMPUTE LK-FIN-RESULTADO ROUNDED = WS-FIN-VAN-ACUM.
032600      
032700 2000-CALC-VAN-FIN.
032800     EXIT.
032900      
033000 2100-SUMAR-UN-FLUJO.
033100      
033200     COMPUTE WS-FIN-CMP-BASE ROUNDED = 1 + (LK-FIN-TASA-PCT / 100).
033300     COMPUTE WS-FIN-CMP-EXPONENTE = WS-FIN-IDX - 1.
033400      
033500     PERFORM 1100-POTENCIA-COMPUESTA
033600        THRU 1100-POTENCIA-COMPUESTA-FIN.
033700      
033800     COMPUTE WS-FIN-VAN-ACUM ROUNDED =
033900             WS-FIN-VAN-ACUM
034000           + (LK-FIN-FLUJOS(WS-FIN-IDX) / WS-FIN-CMP-RESULTADO).
034100      
034200 2100-SUMAR-UN-FLUJO-FIN.
034300     EXIT.
034400      
034500*----------------------------------------------------------------*
034600* TIR por Newton-Raphson: tasa' = tasa - VAN(tasa)/VAN'(tasa),   *
034700* arranca en 0,10 (10%); corta por convergencia (<1E-8), por      *
034800* derivada casi nula (<1E-12) o por 100 iteraciones.              *
034900*----------------------------------------------------------------*
035000 3000-CALC-TIR.
035100      
035200     MOVE 10 TO WS-FIN-TASA-ACTUAL.
035300     MOVE 0 TO WS-FIN-TIR-ITERACION.
035400     MOVE 'N' TO WS-FIN-TIR-CONVERGIO.
035500      
035600     PERFORM 3100-ITERAR-NEWTON
035700        THRU 3100-ITERAR-NEWTON-FIN
035800       VARYING WS-FIN-TIR-ITERACION FROM 1 BY 1
035900         UNTIL WS-FIN-TIR-ITERACION > 100
036000            OR FIN-TIR-CONVERGIO-SI.
036100      
036200     COMPUTE LK-FIN-RESULTADO ROUNDED = WS-FIN-TASA-ACTUAL / 100.
036300      
036400 3000-CALC-TIR-FIN.
036500     EXIT.
036600      
036700 3100-ITERAR-NEWTON.
036800      
036900     MOVE 0 TO WS-FIN-VAN-ACUM.
037000     MOVE 0 TO WS-FIN-VAN-DERIV.
037100      
037200     PERFORM 3110-ACUMULAR-VAN-Y-DERIV
037300        THRU 3110-ACUMULAR-VAN-Y-DERIV-FIN
037400       VARYING WS-FIN-IDX FROM 1 BY 1
037500         UNTIL WS-FIN-IDX > LK-FIN-CANT-FLUJOS.
037600      
037700     IF WS-FIN-VAN-DERIV < 0.0001
037800        AND WS-FIN-VAN-DERIV > -0.0001
037900        SET FIN-TIR-CONVERGIO-SI TO TRUE
038000     ELSE
038100        COMPUTE WS-FIN-TASA-NUEVA ROUNDED =
038200                WS-FIN-TASA-ACTUAL
038300              - ((WS-FIN-VAN-ACUM * 100) / WS-FIN-VAN-DERIV)
038400        COMPUTE WS-FIN-TASA-DIFERENCIA =
038500                WS-FIN-TASA-NUEVA - WS-FIN-TASA-ACTUAL
038600        MOVE WS-FIN-TASA-NUEVA TO WS-FIN-TASA-ACTUAL
038700        IF WS-FIN-TASA-DIFERENCIA < 0.00000001
038800           AND WS-FIN-TASA-DIFERENCIA > -0.00000001
038900           SET FIN-TIR-CONVERGIO-SI TO TRUE
039000        END-IF
039100     END-IF.
039200      
039300 3100-ITERAR-NEWTON-FIN.
039400     EXIT.
039500      
039600 3110-ACUMULAR-VAN-Y-DERIV.
039700      
039800     COMPUTE WS-FIN-CMP-BASE ROUNDED =
039900             1 + (WS-FIN-TASA-ACTUAL / 100).
040000     COMPUTE WS-FIN-CMP-EXPONENTE = WS-FIN-IDX - 1.
040100      
040200     PERFORM 1100-POTENCIA-COMPUESTA
040300        THRU 1100-POTENCIA-COMPUESTA-FIN.
040400      
040500     COMPUTE WS-FIN-VAN-ACUM ROUNDED =
040600             WS-FIN-VAN-ACUM
040700           + (LK-FIN-FLUJOS(WS-FIN-IDX) / WS-FIN-CMP-RESULTADO).
040800      
040900     IF WS-FIN-IDX > 1
041000        COMPUTE WS-FIN-VAN-DERIV ROUNDED =
041100                WS-FIN-VAN-DERIV
041200              - (((WS-FIN-IDX - 1) * LK-FIN-FLUJOS(WS-FIN-IDX))
041300                 / (WS-FIN-CMP-RESULTADO
041400                    * (1 + (WS-FIN-TASA-ACTUAL / 100))))
041500     END-IF.
041600      
041700 3110-ACUMULAR-VAN-Y-DERIV-FIN.
041800     EXIT.
041900      
042000*----------------------------------------------------------------*
042100* Repago: primer indice en que el acumulado >= 0.  Formula del   *
042200* sistema fuente reproducida tal cual (ver BUSINESS RULES).      *
042300*----------------------------------------------------------------*
042400 4000-CALC-PAYBACK.
042500      
042600     MOVE 0 TO WS-FIN-PB-ACUM.
042700     MOVE 'N' TO WS-FIN-PB-ENCONTRADO.
042800     MOVE 'N' TO LK-FIN-SIN-PAYBACK.
042900     MOVE 0 TO LK-FIN-RESULTADO.
043000      
043100     PERFORM 4100-ACUMULAR-UN-FLUJO
043200        THRU 4100-ACUMULAR-UN-FLUJO-FIN
043300       VARYING WS-FIN-IDX FROM 1 BY 1
043400         UNTIL WS-FIN-IDX > LK-FIN-CANT-FLUJOS
043500            OR FIN-PB-ENCONTRADO-SI.
043600      
043700     IF NOT FIN-PB-ENCONTRADO-SI
043800        MOVE 'S' TO LK-FIN-SIN-PAYBACK
043900        MOVE 999,99 TO LK-FIN-RESULTADO
044000     END-IF.
044100      
044200 4000-CALC-PAYBACK-FIN.
044300     EXIT.
044400      
044500 4100-ACUMULAR-UN-FLUJO.
044600      
044700     MOVE WS-FIN-PB-ACUM TO WS-FIN-PB-ACUM-PREVIO.
044800     COMPUTE WS-FIN-PB-ACUM = WS-FIN-PB-ACUM
044900                             + LK-FIN-FLUJOS(WS-FIN-IDX).
045000      
045100     IF WS-FIN-PB-ACUM >= 0
045200        SET FIN-PB-ENCONTRADO-SI TO TRUE
045300        IF (WS-FIN-IDX > 1) AND (LK-FIN-FLUJOS(WS-FIN-IDX) NOT = 0)
045400           COMPUTE LK-FIN-RESULTADO ROUNDED =
045500                   (WS-FIN-IDX - 1)
045600                 - (WS-FIN-PB-ACUM-PREVIO
045700                    / LK-FIN-FLUJOS(WS-FIN-IDX))
045800        ELSE
045900           COMPUTE LK-FIN-RESULTADO = WS-FIN-IDX - 1
046000        END-IF
046100     END-IF.
046200      
046300 4100-ACUMULAR-UN-FLUJO-FIN.
046400     EXIT.
046500      
046600*----------------------------------------------------------------*
046700* Escalamiento: base x (1+tasa/100)**anios.                     *
046800*----------------------------------------------------------------*
046900 5000-CALC-ESCALACION.
047000      
047100     COMPUTE WS-FIN-CMP-BASE ROUNDED = 1 + (LK-FIN-TASA-PCT / 100).
047200     MOVE LK-FIN-ANIOS TO WS-FIN-CMP-EXPONENTE.
047300      
047400     PERFORM 1100-POTENCIA-COMPUESTA
047500        THRU 1100-POTENCIA-COMPUESTA-FIN.
047600      
047700     COMPUTE LK-FIN-RESULTADO ROUNDED =
047800             LK-FIN-MONTO-BASE * WS-FIN-CMP-RESULTADO.
047900      
048000 5000-CALC-ESCALACION-FIN.
048100     EXIT.
048200      
048300*----------------------------------------------------------------*
048400* Tasa real = ((1+nominal/100)/(1+inflacion/100) - 1) x 100.     *
048500*----------------------------------------------------------------*
048600 5500-CALC-TASA-REAL.
048700      
048800     COMPUTE LK-FIN-RESULTADO ROUNDED =
048900             (((1 + (LK-FIN-TASA-PCT / 100))
049000               / (1 + (LK-FIN-TASA2-PCT / 100))) - 1) * 100.
049100      
049200 5500-CALC-TASA-REAL-FIN.
049300     EXIT.
049400      
049500*----------------------------------------------------------------*
049600* Cronograma de flujo de fondos: anio 0 en blanco; anios de obra *
049700* con CAPEX negativo (total CapEx / anios de obra); anios de     *
049800* operacion con ingreso menos gasto operativo.                    *
049900*----------------------------------------------------------------*
050000 6000-ARMAR-FLUJO-FONDOS.
050100      
050200     MOVE LK-FIN-ANIOS-CONSTR TO WS-FIN-FL-ANIO-FIN-OBRA.
050300     COMPUTE WS-FIN-FL-ANIO-FIN-VIDA =
050400             LK-FIN-ANIOS-CONSTR + LK-FIN-VIDA-PROYECTO.
050500     COMPUTE WS-FIN-FL-CAPEX-ANUAL ROUNDED =
050600             LK-FIN-COSTO-TOTAL / LK-FIN-ANIOS-CONSTR.
050700     COMPUTE LK-FIN-CANT-ANIOS-SALIDA = WS-FIN-FL-ANIO-FIN-VIDA + 1.
050800      
050900     PERFORM 6100-ARMAR-UN-ANIO
051000        THRU 6100-ARMAR-UN-ANIO-FIN
051100       VARYING WS-FIN-IDX FROM 1 BY 1
051200         UNTIL WS-FIN-IDX > LK-FIN-CANT-ANIOS-SALIDA.
051300      
051400 6000-ARMAR-FLUJO-FONDOS-FIN.
051500     EXIT.
051600      
051700 6100-ARMAR-UN-ANIO.
051800      
051900     COMPUTE LK-FIN-ANIO-NUM(WS-FIN-IDX) = WS-FIN-IDX - 1.
052000      
052100     EVALUATE TRUE
052200         WHEN WS-FIN-IDX = 1
052300              MOVE 0 TO LK-FIN-VALOR-A(WS-FIN-IDX)
052400              MOVE 0 TO LK-FIN-VALOR-B(WS-FIN-IDX)
052500              MOVE 0 TO LK-FIN-VALOR-C(WS-FIN-IDX)
052600         WHEN (WS-FIN-IDX - 1) <= WS-FIN-FL-ANIO-FIN-OBRA
052700              COMPUTE LK-FIN-VALOR-A(WS-FIN-IDX) =
052800                      WS-FIN-FL-CAPEX-ANUAL * -1
052900              MOVE 0 TO LK-FIN-VALOR-B(WS-FIN-IDX)
053000              MOVE LK-FIN-VALOR-A(WS-FIN-IDX) TO
053100                   LK-FIN-VALOR-C(WS-FIN-IDX)
053200         WHEN OTHER
053300              MOVE 0 TO LK-FIN-VALOR-A(WS-FIN-IDX)
053400              MOVE LK-FIN-INGRESO-ANUAL TO LK-FIN-VALOR-B(WS-FIN-IDX)
053500              COMPUTE LK-FIN-VALOR-C(WS-FIN-IDX) =
053600                      LK-FIN-INGRESO-ANUAL - LK-FIN-OPEX-ANUAL
053700     END-EVALUATE.
053800      
053900 6100-ARMAR-UN-ANIO-FIN.
054000     EXIT.
054100      
054200*----------------------------------------------------------------*
054300* Servicio de deuda, cuota fija: P x r(1+r)**n / ((1+r)**n - 1). *
054400*----------------------------------------------------------------*
054500 7000-DEUDA-CUOTA-FIJA.
054600      
054700     COMPUTE WS-FIN-DEU-TASA-DEC ROUNDED = LK-FIN-TASA-PCT / 100.
054800     COMPUTE WS-FIN-CMP-BASE = 1 + WS-FIN-DEU-TASA-DEC.
054900     MOVE LK-FIN-PLAZO-ANIOS TO WS-FIN-CMP-EXPONENTE.
055000      
055100     PERFORM 1100-POTENCIA-COMPUESTA
055200        THRU 1100-POTENCIA-COMPUESTA-FIN.
055300      
055400     MOVE WS-FIN-CMP-RESULTADO TO WS-FIN-DEU-FACTOR-N.
055500      
055600     COMPUTE WS-FIN-DEU-CUOTA ROUNDED =
055700             LK-FIN-PRINCIPAL * WS-FIN-DEU-TASA-DEC
055800             * WS-FIN-DEU-FACTOR-N / (WS-FIN-DEU-FACTOR-N - 1).
055900      
056000     MOVE LK-FIN-PRINCIPAL TO WS-FIN-DEU-SALDO.
056100     COMPUTE LK-FIN-CANT-ANIOS-SALIDA = LK-FIN-PLAZO-ANIOS + 1.
056200      
056300     MOVE 0 TO LK-FIN-ANIO-NUM(1).
056400     MOVE 0 TO LK-FIN-VALOR-A(1).
056500     MOVE 0 TO LK-FIN-VALOR-B(1).
056600     MOVE LK-FIN-PRINCIPAL TO LK-FIN-VALOR-C(1).
056700      
056800     PERFORM 7100-ARMAR-UN-ANIO-CUOTA
056900        THRU 7100-ARMAR-UN-ANIO-CUOTA-FIN
057000       VARYING WS-FIN-IDX FROM 2 BY 1
057100         UNTIL WS-FIN-IDX > LK-FIN-CANT-ANIOS-SALIDA.
057200      
057300 7000-DEUDA-CUOTA-FIJA-FIN.
057400     EXIT.
057500      
057600 7100-ARMAR-UN-ANIO-CUOTA.
057700      
057800     COMPUTE LK-FIN-ANIO-NUM(WS-FIN-IDX) = WS-FIN-IDX - 1.
057900     COMPUTE WS-FIN-DEU-INTERES ROUNDED =
058000             WS-FIN-DEU-SALDO * WS-FIN-DEU-TASA-DEC.
058100     COMPUTE WS-FIN-DEU-CAPITAL = WS-FIN-DEU-CUOTA - WS-FIN-DEU-INTERES.
058200     COMPUTE WS-FIN-DEU-SALDO = WS-FIN-DEU-SALDO - WS-FIN-DEU-CAPITAL.
058300     IF WS-FIN-DEU-SALDO < 0
058400        MOVE 0 TO WS-FIN-DEU-SALDO
058500     END-IF.
058600      
058700     MOVE WS-FIN-DEU-INTERES TO LK-FIN-VALOR-A(WS-FIN-IDX).
058800     MOVE WS-FIN-DEU-CAPITAL TO LK-FIN-VALOR-B(WS-FIN-IDX).
058900     MOVE WS-FIN-DEU-SALDO   TO LK-FIN-VALOR-C(WS-FIN-IDX).
059000      
059100 7100-ARMAR-UN-ANIO-CUOTA-FIN.
059200     EXIT.
059300      
059400*----------------------------------------------------------------*
059500* Servicio de deuda, solo interes: interes = P x r cada anio;    *
059600* el capital se repaga integro en el ultimo anio.                *
059700*----------------------------------------------------------------*
059800 7500-DEUDA-SOLO-INTERES.
059900      
060000     COMPUTE WS-FIN-DEU-TASA-DEC ROUNDED = LK-FIN-TASA-PCT / 100.
060100     COMPUTE WS-FIN-DEU-INTERES ROUNDED =
060200             LK-FIN-PRINCIPAL * WS-FIN-DEU-TASA-DEC.
060300     COMPUTE LK-FIN-CANT-ANIOS-SALIDA = LK-FIN-PLAZO-ANIOS + 1.
060400      
060500     MOVE 0 TO LK-FIN-ANIO-NUM(1).
060600     MOVE 0 TO LK-FIN-VALOR-A(1).
060700     MOVE 0 TO LK-FIN-VALOR-B(1).
060800     MOVE LK-FIN-PRINCIPAL TO LK-FIN-VALOR-C(1).
060900      
061000     PERFORM 7600-ARMAR-UN-ANIO-INTERES
061100        THRU 7600-ARMAR-UN-ANIO-INTERES-FIN
061200       VARYING WS-FIN-IDX FROM 2 BY 1
061300         UNTIL WS-FIN-IDX > LK-FIN-CANT-ANIOS-SALIDA.
061400      
061500 7500-DEUDA-SOLO-INTERES-FIN.
061600     EXIT.
061700      
061800 7600-ARMAR-UN-ANIO-INTERES.
061900      
062000     COMPUTE LK-FIN-ANIO-NUM(WS-FIN-IDX) = WS-FIN-IDX - 1.
062100     MOVE WS-FIN-DEU-INTERES TO LK-FIN-VALOR-A(WS-FIN-IDX).
062200      
062300     IF WS-FIN-IDX = LK-FIN-CANT-ANIOS-SALIDA
062400        MOVE LK-FIN-PRINCIPAL TO LK-FIN-VALOR-B(WS-FIN-IDX)
062500        MOVE 0 TO LK-FIN-VALOR-C(WS-FIN-IDX)
062600     ELSE
062700        MOVE 0 TO LK-FIN-VALOR-B(WS-FIN-IDX)
062800        MOVE LK-FIN-PRINCIPAL TO LK-FIN-VALOR-C(WS-FIN-IDX)
062900     END-IF.
063000      
063100 7600-ARMAR-UN-ANIO-INTERES-FIN.
063200     EXIT.
063300      
063400*----------------------------------------------------------------*
063500* Amortizacion impositiva: lineal (costo/vida cada anio) o       *
063600* MACRS con las tablas fijas de la Reforma Fiscal (5/7/10 anios).*
063700* Vidas utiles distintas de 5, 7 o 10 caen a lineal.             *
063800*----------------------------------------------------------------*
063900 8000-CALC-DEPRECIACION.
064000      
064100     MOVE 'N' TO LK-FIN-METODO-INVALIDO.
064200      
064300     EVALUATE TRUE
064400         WHEN LK-FIN-DEP-LINEAL
064500              PERFORM 8100-DEPREC-LINEAL
064600                 THRU 8100-DEPREC-LINEAL-FIN
064700         WHEN LK-FIN-DEP-MACRS
064800              PERFORM 8200-DEPREC-MACRS
064900                 THRU 8200-DEPREC-MACRS-FIN
065000         WHEN OTHER
065100              SET LK-FIN-METODO-ES-INVALIDO TO TRUE
065200     END-EVALUATE.
065300      
065400 8000-CALC-DEPRECIACION-FIN.
065500     EXIT.
065600      
065700 8100-DEPREC-LINEAL.
065800      
065900     COMPUTE WS-FIN-DEP-CUOTA-ANUAL ROUNDED =
066000             LK-FIN-MONTO-BASE / LK-FIN-VIDA-UTIL.
066100     MOVE LK-FIN-VIDA-UTIL TO LK-FIN-CANT-ANIOS-SALIDA.
066200      
066300     PERFORM 8110-CARGAR-UN-ANIO-LINEAL
066400        THRU 8110-CARGAR-UN-ANIO-LINEAL-FIN
066500       VARYING WS-FIN-IDX FROM 1 BY 1
066600         UNTIL WS-FIN-IDX > LK-FIN-CANT-ANIOS-SALIDA.
066700      
066800 8100-DEPREC-LINEAL-FIN.
066900     EXIT.
067000      
067100 8110-CARGAR-UN-ANIO-LINEAL.
067200      
067300     MOVE WS-FIN-IDX TO LK-FIN-ANIO-NUM(WS-FIN-IDX).
067400     MOVE WS-FIN-DEP-CUOTA-ANUAL TO LK-FIN-VALOR-A(WS-FIN-IDX).
067500      
067600 8110-CARGAR-UN-ANIO-LINEAL-FIN.
067700     EXIT.
067800      
067900 8200-DEPREC-MACRS.
068000      
068100     EVALUATE LK-FIN-VIDA-UTIL
068200         WHEN 5
068300              MOVE 6 TO LK-FIN-CANT-ANIOS-SALIDA
068400              PERFORM 8210-CARGAR-UN-ANIO-MACRS-5
068500                 THRU 8210-CARGAR-UN-ANIO-MACRS-5-FIN
068600                VARYING WS-FIN-IDX FROM 1 BY 1
068700                  UNTIL WS-FIN-IDX > LK-FIN-CANT-ANIOS-SALIDA
068800         WHEN 7
068900              MOVE 8 TO LK-FIN-CANT-ANIOS-SALIDA
069000              PERFORM 8220-CARGAR-UN-ANIO-MACRS-7
069100                 THRU 8220-CARGAR-UN-ANIO-MACRS-7-FIN
069200                VARYING WS-FIN-IDX FROM 1 BY 1
069300                  UNTIL WS-FIN-IDX > LK-FIN-CANT-ANIOS-SALIDA
069400         WHEN 10
069500              MOVE 11 TO LK-FIN-CANT-ANIOS-SALIDA
069600              PERFORM 8230-CARGAR-UN-ANIO-MACRS-10
069700                 THRU 8230-CARGAR-UN-ANIO-MACRS-10-FIN
069800                VARYING WS-FIN-IDX FROM 1 BY 1
069900                  UNTIL WS-FIN-IDX > LK-FIN-CANT-ANIOS-SALIDA
070000         WHEN OTHER
070100              PERFORM 8100-DEPREC-LINEAL
070200                 THRU 8100-DEPREC-LINEAL-FIN
070300     END-EVALUATE.
070400      
070500 8200-DEPREC-MACRS-FIN.
070600     EXIT.
070700      
070800 8210-CARGAR-UN-ANIO-MACRS-5.
070900      
071000     MOVE WS-FIN-IDX TO LK-FIN-ANIO-NUM(WS-FIN-IDX).
071100     COMPUTE LK-FIN-VALOR-A(WS-FIN-IDX) ROUNDED =
071200             LK-FIN-MONTO-BASE * WS-FIN-MC5-PCT(WS-FIN-IDX) / 100.
071300      
071400 8210-CARGAR-UN-ANIO-MACRS-5-FIN.
071500     EXIT.
071600      
071700 8220-CARGAR-UN-ANIO-MACRS-7.
071800      
071900     MOVE WS-FIN-IDX TO LK-FIN-ANIO-NUM(WS-FIN-IDX).
072000     COMPUTE LK-FIN-VALOR-A(WS-FIN-IDX) ROUNDED =
072100             LK-FIN-MONTO-BASE * WS-FIN-MC7-PCT(WS-FIN-IDX) / 100.
072200      
072300 8220-CARGAR-UN-ANIO-MACRS-7-FIN.
072400     EXIT.
072500      
072600 8230-CARGAR-UN-ANIO-MACRS-10.
072700      
072800     MOVE WS-FIN-IDX TO LK-FIN-ANIO-NUM(WS-FIN-IDX).
072900     COMPUTE LK-FIN-VALOR-A(WS-FIN-IDX) ROUNDED =
073000             LK-FIN-MONTO-BASE * WS-FIN-MC10-PCT(WS-FIN-IDX) / 100.
073100      
073200 8230-CARGAR-UN-ANIO-MACRS-10-FIN.
073300     EXIT.
073400      
073500*----------------------------------------------------------------*
073600* Formato de moneda: >= 1E9 sufijo B, >= 1E6 sufijo M, >= 1E3    *
073700* sufijo K, si no, valor llano; redondeo half-up.                *
073800* 140919 SU  El valor bruto de cada escalon se lleva a           *
073900*            WS-FIN-FMT-BRUTO y se redondea a LK-FIN-DECIMALES-FMT*
074000*            posiciones en 9100; se antepone el signo de moneda. *
074100*----------------------------------------------------------------*
074200 9000-FORMATEAR-MONEDA.
074300
074400     MOVE LK-FIN-MONTO-BASE TO WS-FIN-FMT-VALOR-ABS.
074500     IF WS-FIN-FMT-VALOR-ABS < 0
074600        COMPUTE WS-FIN-FMT-VALOR-ABS = WS-FIN-FMT-VALOR-ABS * -1
074700     END-IF.
074800
074900     EVALUATE TRUE
075000         WHEN WS-FIN-FMT-VALOR-ABS >= 1000000000
075100              COMPUTE WS-FIN-FMT-BRUTO ROUNDED =
075200                      LK-FIN-MONTO-BASE / 1000000000
075300              MOVE 'B' TO LK-FIN-SUFIJO-FMT
075400         WHEN WS-FIN-FMT-VALOR-ABS >= 1000000
075500              COMPUTE WS-FIN-FMT-BRUTO ROUNDED =
075600                      LK-FIN-MONTO-BASE / 1000000
075700              MOVE 'M' TO LK-FIN-SUFIJO-FMT
075800         WHEN WS-FIN-FMT-VALOR-ABS >= 1000
075900              COMPUTE WS-FIN-FMT-BRUTO ROUNDED =
076000                      LK-FIN-MONTO-BASE / 1000
076100              MOVE 'K' TO LK-FIN-SUFIJO-FMT
076200         WHEN OTHER
076300              MOVE LK-FIN-MONTO-BASE TO WS-FIN-FMT-BRUTO
076400              MOVE ' ' TO LK-FIN-SUFIJO-FMT
076500     END-EVALUATE.
076600
076700     PERFORM 9100-REDONDEAR-DECIMALES
076800        THRU 9100-REDONDEAR-DECIMALES-FIN.
076900
077000     MOVE '$' TO LK-FIN-PREFIJO-FMT.
077100
077200 9000-FORMATEAR-MONEDA-FIN.
077300     EXIT.
077400
077500*----------------------------------------------------------------*
077600* Redondea WS-FIN-FMT-BRUTO a LK-FIN-DECIMALES-FMT posiciones    *
077700* decimales (por defecto cero), half-up, sin usar FUNCTION       *
077800* intrinseca: se escala por potencias de diez (9110), se         *
077900* redondea a entero de "escalones" y se vuelve a escalar.        *
078000*----------------------------------------------------------------*
078100 9100-REDONDEAR-DECIMALES.
078200
078300     MOVE 1 TO WS-FIN-FMT-ESCALA.
078400
078500     IF LK-FIN-DECIMALES-FMT > 0
078600        PERFORM 9110-ESCALAR-UNA-POSICION
078700           THRU 9110-ESCALAR-UNA-POSICION-FIN
078800          VARYING WS-FIN-IDX-2 FROM 1 BY 1
078900            UNTIL WS-FIN-IDX-2 > LK-FIN-DECIMALES-FMT
079000     END-IF.
079100
079200     COMPUTE WS-FIN-FMT-ESCALADO ROUNDED =
079300             WS-FIN-FMT-BRUTO * WS-FIN-FMT-ESCALA.
079400
079500     COMPUTE LK-FIN-RESULTADO =
079600             WS-FIN-FMT-ESCALADO / WS-FIN-FMT-ESCALA.
079700
079800 9100-REDONDEAR-DECIMALES-FIN.
079900     EXIT.
080000
080100 9110-ESCALAR-UNA-POSICION.
080200
080300     MULTIPLY 10 BY WS-FIN-FMT-ESCALA.
080400
080500 9110-ESCALAR-UNA-POSICION-FIN.
080600     EXIT.
080700
080800*----------------------------------------------------------------*
080900 END PROGRAM CPXFIN.
