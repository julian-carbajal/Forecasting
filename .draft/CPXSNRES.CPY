000100*----------------------------------------------------------------*
000200*  CPXSNRES.CPY                                                  *
000300*  Layout del registro de RESULTADO DE SENSIBILIDAD (archivo de  *
000400*  salida del CAPXDRV).  Un registro por proyecto x parametro    *
000500*  analizado (5 parametros clave, ver CAPXSENS).                 *
000600*----------------------------------------------------------------*
000700*  090714 NB  Alta del layout (analisis de sensibilidad).        *
000800*  151114 SU  Agregado SEN-RANGO-M-R (vista con signo separado)  *
000900*             para el reporte de tornado (ver CAPXDRV 28xx).     *
001000*  140919 CP  Auditoria de Planeamiento: se saca SEN-RANGO-M-R.  *
001100*             El REDEFINES con SIGN LEADING SEPARATE excedia el  *
001200*             ancho del campo base y se leia con una             *
001300*             representacion de bytes distinta a la que graba el *
001400*             COMPUTE (invadia SEN-COSTO-BASE-M).  RPT-SEN-RANGO *
001500*             es un campo editado: recibe SEN-RANGO-M en forma   *
001600*             directa, sin necesidad de vista redefinida.        *
001700*----------------------------------------------------------------*
001800 01 REG-SAL-SENSIBILIDAD.
001900    05 SEN-PROY-ID                    PIC X(08).
002000    05 SEN-PARAMETRO                  PIC X(20).
002100    05 SEN-COSTO-BAJO-M               PIC 9(07)V99.
002200    05 SEN-COSTO-ALTO-M               PIC 9(07)V99.
002300    05 SEN-RANGO-M                    PIC S9(07)V99.
002400    05 SEN-COSTO-BASE-M               PIC 9(07)V99.
002500    05 FILLER                         PIC X(05).
