000100******************************************************************
000200* PROGRAM-ID.  CAPXSENS.
000300* AUTHOR.      N. BERGE.
000400* INSTALLATION. DIR. DE SISTEMAS - PLANEAMIENTO DE INVERSIONES.
000500* DATE-WRITTEN. 12/09/90.
000600* DATE-COMPILED.
000700* SECURITY.    USO INTERNO - DIRECCION DE PLANEAMIENTO.
000800******************************************************************
000900*                       H I S T O R I A L                        *
001000*----------------------------------------------------------------*
001100* 120990 NB  Alta.  Analisis de sensibilidad uno-por-uno sobre    *
001200*            los parametros de costo de un proyecto.             *
001300* 040293 RB  Se agrega el orden "tornado" (mayor impacto primero) *
001400*            para el bloque de sensibilidad del reporte.         *
001500* 261098 SU  REMEDIACION Y2K: revision de indices y contadores.  *
001600* 090301 CP  Se habilita para proyectos renovables (via CAPXCALC)*
001700*            ademas de los convencionales.                       *
001800* 090714 NB  Se agrega la funcion de impacto de un solo          *
001900*            parametro (funcion 'IM'), pedida por Planeamiento.  *
002000* 151114 RB  Se agrega la busqueda de punto de equilibrio por     *
002100*            biseccion (funcion 'BE'); no la usa el driver, solo *
002200*            queda disponible para consultas ad-hoc.             *
002300* 070818 SU  Se acota el multiplicador de biseccion al rango      *
002400*            0,10 - 5,00 segun norma de Auditoria de Riesgo.     *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. CAPXSENS.
002800 AUTHOR. N. BERGE.
002900 INSTALLATION. DIR. DE SISTEMAS - PLANEAMIENTO DE INVERSIONES.
003000 DATE-WRITTEN. 12/09/90.
003100 DATE-COMPILED.
003200 SECURITY. USO INTERNO - DIRECCION DE PLANEAMIENTO.
003300*----------------------------------------------------------------*
003400* Analizador de sensibilidad: para los 5 parametros clave de un  *
003500* proyecto (equipo, mano de obra, tasa de interes, demora,       *
003600* inflacion) calcula el costo total con el parametro bajo y      *
003700* alto (+/- rango), arma la tabla "tornado" ordenada por mayor   *
003800* impacto, y ofrece funciones auxiliares de impacto individual   *
003900* y busqueda de punto de equilibrio por biseccion.               *
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS NUMERICA-EXT IS '0' THRU '9'
004800     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
004900     UPSI-0 OFF STATUS IS SW-TRAZA-INACTIVA.
005000*----------------------------------------------------------------*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*----------------------------------------------------------------*
005400*    AREA DE PARAMETROS PARA LLAMAR A CAPXCALC (FUNCION 'CX')    *
005500*----------------------------------------------------------------*
005600 01 WS-SEN-CALC-ENTRADA.
005700    05 WS-SEN-CE-FUNCION               PIC X(02) VALUE 'CX'.
005800    05 WS-SEN-CE-CAPACIDAD-MW          PIC 9(04)V99.
005900    05 WS-SEN-CE-COSTO-EQUIPO-MW       PIC 9(07)V99.
006000    05 WS-SEN-CE-COSTO-M-OBRA-MW       PIC 9(06)V99.
006100    05 WS-SEN-CE-COSTO-PERMISOS        PIC 9(07)V99.
006200    05 WS-SEN-CE-TASA-INTERES          PIC 9(02)V9(04).
006300    05 WS-SEN-CE-TASA-INFLACION        PIC 9(02)V9(04).
006400    05 WS-SEN-CE-MESES-DEMORA          PIC 9(03).
006500    05 WS-SEN-CE-MESES-CONSTR          PIC 9(03).
006600    05 WS-SEN-CE-TIMELINE-ANIOS        PIC 9(02).
006700    05 WS-SEN-CE-COSTO-TOTAL-CAPEX     PIC 9(12)V99.
006800    05 WS-SEN-CE-FACTOR-CAPACIDAD      PIC 9(01)V9(04).
006900    05 WS-SEN-CE-TASA-DESCUENTO        PIC 9(02)V9(04).
007000    05 WS-SEN-CE-VIDA-UTIL-ANIOS       PIC 9(02).
007100      
007200 01 WS-SEN-CALC-SALIDA.
007300    05 WS-SEN-CS-COSTO-EQUIPO          PIC 9(11)V99.
007400    05 WS-SEN-CS-COSTO-M-OBRA          PIC 9(11)V99.
007500    05 WS-SEN-CS-COSTO-FINANCIACION    PIC 9(11)V99.
007600    05 WS-SEN-CS-COSTO-OTROS           PIC 9(11)V99.
007700    05 WS-SEN-CS-COSTO-TOTAL           PIC 9(12)V99.
007800    05 WS-SEN-CS-LCOE                  PIC 9(07)V99.
007900      
008000*----------------------------------------------------------------*
008100*    TABLA DE TRABAJO -- 5 PARAMETROS CLAVE, EN EL ORDEN DEL     *
008200*    SPEC (EQUIPO, MANO DE OBRA, INTERES, DEMORA, INFLACION)     *
008300*----------------------------------------------------------------*
008400 01 WS-SEN-TABLA-TRABAJO.
008500    05 WS-SEN-ENTRADA OCCURS 5 TIMES INDEXED BY WS-SEN-IDX-A.
008600       10 WS-SEN-NOMBRE                PIC X(20).
008700       10 WS-SEN-COD                   PIC X(02).
008800       10 WS-SEN-BAJO                  PIC 9(12)V99.
008900       10 WS-SEN-ALTO                  PIC 9(12)V99.
009000       10 WS-SEN-RANGO                 PIC S9(12)V99.
009100       10 WS-SEN-BASE                  PIC 9(12)V99.
009200       10 FILLER                       PIC X(05).
009300      
009400 01 WS-SEN-SWAP-AREA.
009500    05 WS-SEN-SWAP-NOMBRE              PIC X(20).
009600    05 WS-SEN-SWAP-COD                 PIC X(02).
009700    05 WS-SEN-SWAP-BAJO                PIC 9(12)V99.
009800    05 WS-SEN-SWAP-ALTO                PIC 9(12)V99.
009900    05 WS-SEN-SWAP-RANGO               PIC S9(12)V99.
010000    05 WS-SEN-SWAP-BASE                PIC 9(12)V99.
010100    05 FILLER                          PIC X(05).
010200      
010300*----------------------------------------------------------------*
010400*    AREAS DE APOYO (VISTAS ALTERNATIVAS PARA EL EXTRACTO DE      *
010500*    INTERCAMBIO CON EL SISTEMA DE RIESGO DE CARTERA)             *
010600*----------------------------------------------------------------*
010700 01 WS-SEN-VALORES-ALT.
010800    05 WS-SEN-COSTO-BASE-9             PIC 9(12)V99.
010900    05 WS-SEN-COSTO-BASE-9-R REDEFINES
011000       WS-SEN-COSTO-BASE-9             PIC 9(14).
011100    05 WS-SEN-COSTO-BAJO-9             PIC 9(12)V99.
011200    05 WS-SEN-COSTO-BAJO-9-R REDEFINES
011300       WS-SEN-COSTO-BAJO-9             PIC 9(14).
011400    05 WS-SEN-RANGO-9                  PIC S9(12)V99.
011500    05 WS-SEN-RANGO-9-R REDEFINES
011600       WS-SEN-RANGO-9                  PIC S9(12)V99
011700                                        SIGN LEADING SEPARATE.
011800    05 FILLER                          PIC X(04).
011900      
012000*----------------------------------------------------------------*
012100*    AREA DE TRABAJO -- IMPACTO DE UN SOLO PARAMETRO             *
012200*----------------------------------------------------------------*
012300 01 WS-SEN-IMPACTO.
012400    05 WS-SEN-IMP-VALOR-BASE           PIC 9(09)V9999.
012500    05 WS-SEN-IMP-VALOR-NUEVO          PIC 9(09)V9999.
012600    05 FILLER                          PIC X(05).
012700      
012800*----------------------------------------------------------------*
012900*    AREA DE TRABAJO -- BUSQUEDA DE PUNTO DE EQUILIBRIO           *
013000*----------------------------------------------------------------*
013100 01 WS-SEN-BISECCION.
013200    05 WS-SEN-BIS-MIN                  PIC 9(01)V9999 VALUE 0.1000.
013300    05 WS-SEN-BIS-MAX                  PIC 9(01)V9999 VALUE 5.0000.
013400    05 WS-SEN-BIS-MEDIO                PIC 9(01)V9999.
013500    05 WS-SEN-BIS-VALOR-BASE           PIC 9(09)V9999.
013600    05 WS-SEN-BIS-COSTO-CALC           PIC 9(12)V99.
013700    05 WS-SEN-BIS-DIFERENCIA           PIC S9(12)V99.
013800    05 WS-SEN-BIS-ITERACION             PIC 9(03) COMP.
013900    05 WS-SEN-BIS-CONVERGIO            PIC X(01) VALUE 'N'.
014000       88 SEN-BIS-CONVERGIO-SI               VALUE 'S'.
014100    05 FILLER                          PIC X(04).
014200      
014300*----------------------------------------------------------------*
014400*    CONTADORES E INDICES DE TRABAJO                              *
014500*----------------------------------------------------------------*
014600 01 WS-SEN-CONTADORES.
014700    05 WS-SEN-IDX-B                    PIC 9(02) COMP.
014800    05 WS-SEN-IDX-C                    PIC 9(02) COMP.
014900    05 WS-SEN-TOPE-TABLA                PIC 9(02) COMP VALUE 5.
015000    05 FILLER                          PIC X(04).
015100      
015200*----------------------------------------------------------------*
015300 LINKAGE SECTION.
015400 01 LK-SENS-ENTRADA.
015500    05 LK-SEN-FUNCION                  PIC X(02).
015600       88 LK-SEN-FUNCION-TORNADO             VALUE 'TN'.
015700       88 LK-SEN-FUNCION-IMPACTO             VALUE 'IM'.
015800       88 LK-SEN-FUNCION-BREAKEVEN           VALUE 'BE'.
015900    05 LK-SEN-CAPACIDAD-MW             PIC 9(04)V99.
016000    05 LK-SEN-COSTO-EQUIPO-MW          PIC 9(07)V99.
016100    05 LK-SEN-COSTO-M-OBRA-MW          PIC 9(06)V99.
016200    05 LK-SEN-COSTO-PERMISOS           PIC 9(07)V99.
016300    05 LK-SEN-TASA-INTERES             PIC 9(02)V9(04).
016400    05 LK-SEN-TASA-INFLACION           PIC 9(02)V9(04).
016500    05 LK-SEN-MESES-DEMORA             PIC 9(03).
016600    05 LK-SEN-MESES-CONSTR             PIC 9(03).
016700    05 LK-SEN-TIMELINE-ANIOS           PIC 9(02).
016800    05 LK-SEN-RANGO-PCT                PIC 9(02)V99.
016900    05 LK-SEN-PARAM-COD                PIC X(02).
017000    05 LK-SEN-CAMBIO-PCT               PIC S9(03)V99.
017100    05 LK-SEN-COSTO-OBJETIVO           PIC 9(12)V99.
017200      
017300 01 LK-SENS-SALIDA.
017400    05 LK-SEN-TABLA-RESULTADOS OCCURS 5 TIMES
017500                                INDEXED BY LK-SEN-IDX.
017600       10 LK-SEN-NOMBRE-PARAM          PIC X(20).
017700       10 LK-SEN-COD-PARAM             PIC X(02).
017800       10 LK-SEN-COSTO-BAJO            PIC 9(12)V99.
017900       10 LK-SEN-COSTO-ALTO            PIC 9(12)V99.
018000       10 LK-SEN-RANGO                 PIC S9(12)V99.
018100       10 LK-SEN-COSTO-BASE            PIC 9(12)V99.
018200    05 LK-SEN-COSTO-IMPACTO            PIC 9(12)V99.
018300    05 LK-SEN-CAMBIO-IMPACTO           PIC S9(12)V99.
018400    05 LK-SEN-MULTIPLICADOR-BE         PIC 9(01)V9999.
018500    05 LK-SEN-VALOR-BREAKEVEN          PIC 9(09)V9999.
018600      
018700*----------------------------------------------------------------*
018800 PROCEDURE DIVISION USING LK-SENS-ENTRADA, LK-SENS-SALIDA.
018900*----------------------------------------------------------------*
019000      
019100     PERFORM 1000-INICIAR-PROGRAMA
019200        THRU 1000-INICIAR-PROGRAMA-FIN.
019300      
019400     EVALUATE TRUE
019500         WHEN LK-SEN-FUNCION-TORNADO
019600              PERFORM 2000-ARMAR-TORNADO
019700                 THRU 2000-ARMAR-TORNADO-FIN
019800         WHEN LK-SEN-FUNCION-IMPACTO
019900              PERFORM 4000-IMPACTO-PARAMETRO
020000                 THRU 4000-IMPACTO-PARAMETRO-FIN
020100         WHEN LK-SEN-FUNCION-BREAKEVEN
020200              PERFORM 5000-PUNTO-EQUILIBRIO
020300                 THRU 5000-PUNTO-EQUILIBRIO-FIN
020400         WHEN OTHER
020500              DISPLAY 'CAPXSENS: FUNCION DESCONOCIDA: '
020600                      LK-SEN-FUNCION
020700     END-EVALUATE.
020800      
020900     EXIT PROGRAM.
021000      
021100*----------------------------------------------------------------*
021200 1000-INICIAR-PROGRAMA.
021300      
021400     INITIALIZE WS-SEN-TABLA-TRABAJO
021500                WS-SEN-CONTADORES.
021600      
021700*    Nombres y codigos de los 5 parametros, en el orden fijado
021800*    por Planeamiento (ver historial 120990).
021900     MOVE 'EQUIPMENT COST $/MW ' TO WS-SEN-NOMBRE(1).
022000     MOVE 'EQ'                   TO WS-SEN-COD(1).
022100     MOVE 'LABOR COST $/MW     ' TO WS-SEN-NOMBRE(2).
022200     MOVE 'LB'                   TO WS-SEN-COD(2).
022300     MOVE 'INTEREST RATE       ' TO WS-SEN-NOMBRE(3).
022400     MOVE 'IN'                   TO WS-SEN-COD(3).
022500     MOVE 'DELAY MONTHS        ' TO WS-SEN-NOMBRE(4).
022600     MOVE 'DL'                   TO WS-SEN-COD(4).
022700     MOVE 'INFLATION RATE      ' TO WS-SEN-NOMBRE(5).
022800     MOVE 'IF'                   TO WS-SEN-COD(5).
022900      
023000 1000-INICIAR-PROGRAMA-FIN.
023100     EXIT.
023200      
023300*----------------------------------------------------------------*
023400* Tabla tornado: costo base, bajo y alto para los 5 parametros,   *
023500* luego ordenada en forma descendente por el modulo del rango.   *
023600*----------------------------------------------------------------*
023700 2000-ARMAR-TORNADO.
023800      
023900     PERFORM 2100-CALC-UN-PARAMETRO
024000        THRU 2100-CALC-UN-PARAMETRO-FIN
024100       VARYING WS-SEN-IDX-B FROM 1 BY 1
024200         UNTIL WS-SEN-IDX-B > WS-SEN-TOPE-TABLA.
024300      
024400     PERFORM 2500-ORDENAR-TORNADO
024500        THRU 2500-ORDENAR-TORNADO-FIN.
024600      
024700     PERFORM 2900-VOLCAR-A-SALIDA
024800        THRU 2900-VOLCAR-A-SALIDA-FIN
024900       VARYING WS-SEN-IDX-B FROM 1 BY 1
025000         UNTIL WS-SEN-IDX-B > WS-SEN-TOPE-TABLA.
025100      
025200 2000-ARMAR-TORNADO-FIN.
025300     EXIT.
025400      
025500 2100-CALC-UN-PARAMETRO.
025600      
025700     PERFORM 2110-CARGAR-ENTRADA-BASE
025800        THRU 2110-CARGAR-ENTRADA-BASE-FIN.
025900      
026000     CALL 'CAPXCALC' USING WS-SEN-CALC-ENTRADA, WS-SEN-CALC-SALIDA.
026100     MOVE WS-SEN-CS-COSTO-TOTAL TO WS-SEN-BASE(WS-SEN-IDX-B).
026200      
026300     PERFORM 2120-AJUSTAR-BAJO
026400        THRU 2120-AJUSTAR-BAJO-FIN.
026500      
026600     CALL 'CAPXCALC' USING WS-SEN-CALC-ENTRADA, WS-SEN-CALC-SALIDA.
026700     MOVE WS-SEN-CS-COSTO-TOTAL TO WS-SEN-BAJO(WS-SEN-IDX-B).
026800      
026900     PERFORM 2110-CARGAR-ENTRADA-BASE
027000        THRU 2110-CARGAR-ENTRADA-BASE-FIN.
027100      
027200     PERFORM 2130-AJUSTAR-ALTO
027300        THRU 2130-AJUSTAR-ALTO-FIN.
027400      
027500     CALL 'CAPXCALC' USING WS-SEN-CALC-ENTRADA, WS-SEN-CALC-SALIDA.
027600     MOVE WS-SEN-CS-COSTO-TOTAL TO WS-SEN-ALTO(WS-SEN-IDX-B).
027700      
027800     COMPUTE WS-SEN-RANGO(WS-SEN-IDX-B) =
027900             WS-SEN-ALTO(WS-SEN-IDX-B) - WS-SEN-BAJO(WS-SEN-IDX-B).
028000      
028100 2100-CALC-UN-PARAMETRO-FIN.
028200     EXIT.
028300      
028400 2110-CARGAR-ENTRADA-BASE.
028500      
028600     MOVE 'CX'                     TO WS-SEN-CE-FUNCION.
028700     MOVE LK-SEN-CAPACIDAD-MW      TO WS-SEN-CE-CAPACIDAD-MW.
028800     MOVE LK-SEN-COSTO-EQUIPO-MW   TO WS-SEN-CE-COSTO-EQUIPO-MW.
028900     MOVE LK-SEN-COSTO-M-OBRA-MW   TO WS-SEN-CE-COSTO-M-OBRA-MW.
029000     MOVE LK-SEN-COSTO-PERMISOS    TO WS-SEN-CE-COSTO-PERMISOS.
029100     MOVE LK-SEN-TASA-INTERES      TO WS-SEN-CE-TASA-INTERES.
029200     MOVE LK-SEN-TASA-INFLACION    TO WS-SEN-CE-TASA-INFLACION.
029300     MOVE LK-SEN-MESES-DEMORA      TO WS-SEN-CE-MESES-DEMORA.
029400     MOVE LK-SEN-MESES-CONSTR      TO WS-SEN-CE-MESES-CONSTR.
029500     MOVE LK-SEN-TIMELINE-ANIOS    TO WS-SEN-CE-TIMELINE-ANIOS.
029600      
029700 2110-CARGAR-ENTRADA-BASE-FIN.
029800     EXIT.
029900      
030000*----------------------------------------------------------------*
030100* Ajusta el parametro WS-SEN-COD(idx) a su valor bajo, es decir  *
030200* x (1 - rango/100); en meses de demora se trunca a entero y se  *
030300* acota en 0 (ver BUSINESS RULES / Sensitivity Analyzer).        *
030400*----------------------------------------------------------------*
030500 2120-AJUSTAR-BAJO.
030600      
030700     EVALUATE WS-SEN-COD(WS-SEN-IDX-B)
030800         WHEN 'EQ'
030900              COMPUTE WS-SEN-CE-COSTO-EQUIPO-MW ROUNDED =
031000                      LK-SEN-COSTO-EQUIPO-MW
031100                      * (1 - (LK-SEN-RANGO-PCT / 100))
031200         WHEN 'LB'
031300              COMPUTE WS-SEN-CE-COSTO-M-OBRA-MW ROUNDED =
031400                      LK-SEN-COSTO-M-OBRA-MW
031500                      * (1 - (LK-SEN-RANGO-PCT / 100))
031600         WHEN 'IN'
031700              COMPUTE WS-SEN-CE-TASA-INTERES ROUNDED =
031800                      LK-SEN-TASA-INTERES
031900                      * (1 - (LK-SEN-RANGO-PCT / 100))
032000         WHEN 'DL'
032100              COMPUTE WS-SEN-CE-MESES-DEMORA =
032200                      LK-SEN-MESES-DEMORA
032300                      * (1 - (LK-SEN-RANGO-PCT / 100))
032400              IF LK-SEN-MESES-DEMORA
032500                 * (1 - (LK-SEN-RANGO-PCT / 100)) < 0
032600                 MOVE 0 TO WS-SEN-CE-MESES-DEMORA
032700              END-IF
032800         WHEN 'IF'
032900              COMPUTE WS-SEN-CE-TASA-INFLACION ROUNDED =
033000                      LK-SEN-TASA-INFLACION
033100                      * (1 - (LK-SEN-RANGO-PCT / 100))
033200     END-EVALUATE.
033300      
033400 2120-AJUSTAR-BAJO-FIN.
033500     EXIT.
033600      
033700*----------------------------------------------------------------*
033800 2130-AJUSTAR-ALTO.
033900      
034000     EVALUATE WS-SEN-COD(WS-SEN-IDX-B)
034100         WHEN 'EQ'
034200              COMPUTE WS-SEN-CE-COSTO-EQUIPO-MW ROUNDED =
034300                      LK-SEN-COSTO-EQUIPO-MW
034400                      * (1 + (LK-SEN-RANGO-PCT / 100))
034500         WHEN 'LB'
034600              COMPUTE WS-SEN-CE-COSTO-M-OBRA-MW ROUNDED =
034700                      LK-SEN-COSTO-M-OBRA-MW
034800                      * (1 + (LK-SEN-RANGO-PCT / 100))
034900         WHEN 'IN'
035000              COMPUTE WS-SEN-CE-TASA-INTERES ROUNDED =
035100                      LK-SEN-TASA-INTERES
035200                      * (1 + (LK-SEN-RANGO-PCT / 100))
035300         WHEN 'DL'
035400              COMPUTE WS-SEN-CE-MESES-DEMORA =
035500                      LK-SEN-MESES-DEMORA
035600                      * (1 + (LK-SEN-RANGO-PCT / 100))
035700         WHEN 'IF'
035800              COMPUTE WS-SEN-CE-TASA-INFLACION ROUNDED =
035900                      LK-SEN-TASA-INFLACION
036000                      * (1 + (LK-SEN-RANGO-PCT / 100))
036100     END-EVALUATE.
036200      
036300 2130-AJUSTAR-ALTO-FIN.
036400     EXIT.
036500      
036600*----------------------------------------------------------------*
036700* Ordenamiento burbuja descendente por el modulo del rango       *
036800* (mayor impacto primero -- orden "tornado", ver historial       *
036900* 040293).  Tabla de solo 5 elementos: no amerita otro metodo.   *
037000*----------------------------------------------------------------*
037100 2500-ORDENAR-TORNADO.
037200      
037300     PERFORM 2510-PASADA-EXTERNA
037400        THRU 2510-PASADA-EXTERNA-FIN
037500       VARYING WS-SEN-IDX-B FROM 1 BY 1
037600         UNTIL WS-SEN-IDX-B >= WS-SEN-TOPE-TABLA.
037700      
037800 2500-ORDENAR-TORNADO-FIN.
037900     EXIT.
038000      
038100 2510-PASADA-EXTERNA.
038200      
038300     PERFORM 2520-COMPARAR-Y-PERMUTAR
038400        THRU 2520-COMPARAR-Y-PERMUTAR-FIN
038500       VARYING WS-SEN-IDX-C FROM 1 BY 1
038600         UNTIL WS-SEN-IDX-C > WS-SEN-TOPE-TABLA - WS-SEN-IDX-B.
038700      
038800 2510-PASADA-EXTERNA-FIN.
038900     EXIT.
039000      
039100 2520-COMPARAR-Y-PERMUTAR.
039200      
039300     MOVE WS-SEN-RANGO(WS-SEN-IDX-C)     TO WS-SEN-RANGO-9.
039400     IF WS-SEN-RANGO-9 < 0
039500        COMPUTE WS-SEN-RANGO-9 = WS-SEN-RANGO-9 * -1
039600     END-IF.
039700     MOVE WS-SEN-RANGO-9 TO WS-SEN-COSTO-BASE-9.
039800      
039900     MOVE WS-SEN-RANGO(WS-SEN-IDX-C + 1)  TO WS-SEN-RANGO-9.
040000     IF WS-SEN-RANGO-9 < 0
040100        COMPUTE WS-SEN-RANGO-9 = WS-SEN-RANGO-9 * -1
040200     END-IF.
040300     MOVE WS-SEN-RANGO-9 TO WS-SEN-COSTO-BAJO-9.
040400      
040500     IF WS-SEN-COSTO-BASE-9 < WS-SEN-COSTO-BAJO-9
040600        MOVE WS-SEN-ENTRADA(WS-SEN-IDX-C)     TO WS-SEN-SWAP-AREA
040700        MOVE WS-SEN-ENTRADA(WS-SEN-IDX-C + 1) TO
040800             WS-SEN-ENTRADA(WS-SEN-IDX-C)
040900        MOVE WS-SEN-SWAP-AREA TO
041000             WS-SEN-ENTRADA(WS-SEN-IDX-C + 1)
041100     END-IF.
041200      
041300 2520-COMPARAR-Y-PERMUTAR-FIN.
041400     EXIT.
041500      
041600*----------------------------------------------------------------*
041700 2900-VOLCAR-A-SALIDA.
041800      
041900     SET LK-SEN-IDX TO WS-SEN-IDX-B.
042000      
042100     MOVE WS-SEN-NOMBRE(WS-SEN-IDX-B) TO
042200          LK-SEN-NOMBRE-PARAM(LK-SEN-IDX).
042300     MOVE WS-SEN-COD(WS-SEN-IDX-B) TO
042400          LK-SEN-COD-PARAM(LK-SEN-IDX).
042500     MOVE WS-SEN-BAJO(WS-SEN-IDX-B) TO
042600          LK-SEN-COSTO-BAJO(LK-SEN-IDX).
042700     MOVE WS-SEN-ALTO(WS-SEN-IDX-B) TO
042800          LK-SEN-COSTO-ALTO(LK-SEN-IDX).
042900     MOVE WS-SEN-RANGO(WS-SEN-IDX-B) TO
043000          LK-SEN-RANGO(LK-SEN-IDX).
043100     MOVE WS-SEN-BASE(WS-SEN-IDX-B) TO
043200          LK-SEN-COSTO-BASE(LK-SEN-IDX).
043300      
043400 2900-VOLCAR-A-SALIDA-FIN.
043500     EXIT.
043600      
043700*----------------------------------------------------------------*
043800* Impacto de un solo parametro (funcion 'IM', alta 090714):     *
043900* nuevo costo = total con el parametro x (1 + cambio%/100);     *
044000* demora se acota en 0 si el cambio es negativo.                 *
044100*----------------------------------------------------------------*
044200 4000-IMPACTO-PARAMETRO.
044300      
044400     PERFORM 2110-CARGAR-ENTRADA-BASE
044500        THRU 2110-CARGAR-ENTRADA-BASE-FIN.
044600      
044700     CALL 'CAPXCALC' USING WS-SEN-CALC-ENTRADA, WS-SEN-CALC-SALIDA.
044800     MOVE WS-SEN-CS-COSTO-TOTAL TO WS-SEN-IMP-VALOR-BASE.
044900      
045000     EVALUATE LK-SEN-PARAM-COD
045100         WHEN 'EQ'
045200              COMPUTE WS-SEN-CE-COSTO-EQUIPO-MW ROUNDED =
045300                      LK-SEN-COSTO-EQUIPO-MW
045400                      * (1 + (LK-SEN-CAMBIO-PCT / 100))
045500         WHEN 'LB'
045600              COMPUTE WS-SEN-CE-COSTO-M-OBRA-MW ROUNDED =
045700                      LK-SEN-COSTO-M-OBRA-MW
045800                      * (1 + (LK-SEN-CAMBIO-PCT / 100))
045900         WHEN 'IN'
046000              COMPUTE WS-SEN-CE-TASA-INTERES ROUNDED =
046100                      LK-SEN-TASA-INTERES
046200                      * (1 + (LK-SEN-CAMBIO-PCT / 100))
046300         WHEN 'DL'
046400              COMPUTE WS-SEN-CE-MESES-DEMORA =
046500                      LK-SEN-MESES-DEMORA
046600                      * (1 + (LK-SEN-CAMBIO-PCT / 100))
046700              IF LK-SEN-MESES-DEMORA
046800                 * (1 + (LK-SEN-CAMBIO-PCT / 100)) < 0
046900                 MOVE 0 TO WS-SEN-CE-MESES-DEMORA
047000              END-IF
047100         WHEN 'IF'
047200              COMPUTE WS-SEN-CE-TASA-INFLACION ROUNDED =
047300                      LK-SEN-TASA-INFLACION
047400                      * (1 + (LK-SEN-CAMBIO-PCT / 100))
047500     END-EVALUATE.
047600      
047700     CALL 'CAPXCALC' USING WS-SEN-CALC-ENTRADA, WS-SEN-CALC-SALIDA.
047800     MOVE WS-SEN-CS-COSTO-TOTAL TO WS-SEN-IMP-VALOR-NUEVO.
047900      
048000     MOVE WS-SEN-CS-COSTO-TOTAL TO LK-SEN-COSTO-IMPACTO.
048100     COMPUTE LK-SEN-CAMBIO-IMPACTO =
048200             WS-SEN-IMP-VALOR-NUEVO - WS-SEN-IMP-VALOR-BASE.
048300      
048400 4000-IMPACTO-PARAMETRO-FIN.
048500     EXIT.
048600      
048700*----------------------------------------------------------------*
048800* Punto de equilibrio por biseccion (funcion 'BE', alta 151114): *
048900* se busca un multiplicador en [0,10 ; 5,00] tal que el costo    *
049000* calculado se acerque al costo objetivo en menos de $1.000,     *
049100* en hasta 100 iteraciones (ver historial 070818).               *
049200*----------------------------------------------------------------*
049300 5000-PUNTO-EQUILIBRIO.
049400      
049500     MOVE 0.1000 TO WS-SEN-BIS-MIN.
049600     MOVE 5.0000 TO WS-SEN-BIS-MAX.
049700     MOVE 0     TO WS-SEN-BIS-ITERACION.
049800     MOVE 'N'   TO WS-SEN-BIS-CONVERGIO.
049900      
050000     PERFORM 2110-CARGAR-ENTRADA-BASE
050100        THRU 2110-CARGAR-ENTRADA-BASE-FIN.
050200      
050300     PERFORM 5100-OBTENER-VALOR-BASE
050400        THRU 5100-OBTENER-VALOR-BASE-FIN.
050500      
050600     PERFORM 5200-ITERAR-BISECCION
050700        THRU 5200-ITERAR-BISECCION-FIN
050800       VARYING WS-SEN-BIS-ITERACION FROM 1 BY 1
050900         UNTIL WS-SEN-BIS-ITERACION > 100
051000            OR SEN-BIS-CONVERGIO-SI.
051100      
051200     COMPUTE LK-SEN-VALOR-BREAKEVEN ROUNDED =
051300             WS-SEN-BIS-VALOR-BASE * WS-SEN-BIS-MEDIO.
051400     MOVE WS-SEN-BIS-MEDIO TO LK-SEN-MULTIPLICADOR-BE.
051500      
051600 5000-PUNTO-EQUILIBRIO-FIN.
051700     EXIT.
051800      
051900 5100-OBTENER-VALOR-BASE.
052000      
052100     EVALUATE LK-SEN-PARAM-COD
052200         WHEN 'EQ'
052300              MOVE LK-SEN-COSTO-EQUIPO-MW TO WS-SEN-BIS-VALOR-BASE
052400         WHEN 'LB'
052500              MOVE LK-SEN-COSTO-M-OBRA-MW TO WS-SEN-BIS-VALOR-BASE
052600         WHEN 'IN'
052700              MOVE LK-SEN-TASA-INTERES    TO WS-SEN-BIS-VALOR-BASE
052800         WHEN 'DL'
052900              MOVE LK-SEN-MESES-DEMORA    TO WS-SEN-BIS-VALOR-BASE
053000         WHEN 'IF'
053100              MOVE LK-SEN-TASA-INFLACION  TO WS-SEN-BIS-VALOR-BASE
053200     END-EVALUATE.
053300      
053400 5100-OBTENER-VALOR-BASE-FIN.
053500     EXIT.
053600      
053700 5200-ITERAR-BISECCION.
053800      
053900     COMPUTE WS-SEN-BIS-MEDIO ROUNDED =
054000             (WS-SEN-BIS-MIN + WS-SEN-BIS-MAX) / 2.
054100      
054200     PERFORM 5210-APLICAR-MULTIPLICADOR
054300        THRU 5210-APLICAR-MULTIPLICADOR-FIN.
054400      
054500     CALL 'CAPXCALC' USING WS-SEN-CALC-ENTRADA, WS-SEN-CALC-SALIDA.
054600     MOVE WS-SEN-CS-COSTO-TOTAL TO WS-SEN-BIS-COSTO-CALC.
054700      
054800     COMPUTE WS-SEN-BIS-DIFERENCIA =
054900             WS-SEN-BIS-COSTO-CALC - LK-SEN-COSTO-OBJETIVO.
055000      
055100     IF (WS-SEN-BIS-DIFERENCIA < 1000)
055200        AND (WS-SEN-BIS-DIFERENCIA > -1000)
055300        SET SEN-BIS-CONVERGIO-SI TO TRUE
055400     ELSE
055500        IF WS-SEN-BIS-DIFERENCIA < 0
055600           MOVE WS-SEN-BIS-MEDIO TO WS-SEN-BIS-MIN
055700        ELSE
055800           MOVE WS-SEN-BIS-MEDIO TO WS-SEN-BIS-MAX
055900        END-IF
056000     END-IF.
056100      
056200 5200-ITERAR-BISECCION-FIN.
056300     EXIT.
056400      
056500 5210-APLICAR-MULTIPLICADOR.
056600      
056700     PERFORM 2110-CARGAR-ENTRADA-BASE
056800        THRU 2110-CARGAR-ENTRADA-BASE-FIN.
056900      
057000     EVALUATE LK-SEN-PARAM-COD
057100         WHEN 'EQ'
057200              COMPUTE WS-SEN-CE-COSTO-EQUIPO-MW ROUNDED =
057300                      WS-SEN-BIS-VALOR-BASE * WS-SEN-BIS-MEDIO
057400         WHEN 'LB'
057500              COMPUTE WS-SEN-CE-COSTO-M-OBRA-MW ROUNDED =
057600                      WS-SEN-BIS-VALOR-BASE * WS-SEN-BIS-MEDIO
057700         WHEN 'IN'
057800              COMPUTE WS-SEN-CE-TASA-INTERES ROUNDED =
057900                      WS-SEN-BIS-VALOR-BASE * WS-SEN-BIS-MEDIO
058000         WHEN 'DL'
058100              COMPUTE WS-SEN-CE-MESES-DEMORA =
058200                      WS-SEN-BIS-VALOR-BASE * WS-SEN-BIS-MEDIO
058300         WHEN 'IF'
058400              COMPUTE WS-SEN-CE-TASA-INFLACION ROUNDED =
058500                      WS-SEN-BIS-VALOR-BASE * WS-SEN-BIS-MEDIO
058600     END-EVALUATE.
058700      
058800 5210-APLICAR-MULTIPLICADOR-FIN.
058900     EXIT.
059000      
059100*----------------------------------------------------------------*
059200 END PROGRAM CAPXSENS.
