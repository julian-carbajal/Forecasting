000100*----------------------------------------------------------------*
000200*  CPXRPTLN.CPY                                                  *
000300*  Renglones del REPORTE DE ANALISIS (impresora, 132 columnas).  *
000400*  Cada 05 es una imagen de linea; el CAPXDRV mueve la imagen    *
000500*  que corresponda a WS-SAL-REPORTE (FD, PIC X(132)) y graba.    *
000600*----------------------------------------------------------------*
000700*  090301 RB  Alta del layout (encabezado + detalle escenario).  *
000800*  090714 CP  Agregado bloque de sensibilidad (tornado).         *
000900*  151114 SU  Agregado resumen de proyecto y totales finales.    *
001000*  201115 NB  Agregado renglon de rechazo (validacion).          *
001100*----------------------------------------------------------------*
001200 01 WS-CPX-LINEAS-REPORTE.
001300      
001400*    --- encabezado de pagina ---
001500    05 WS-RPT-ENCABEZADO-1.
001600       10 FILLER                      PIC X(40) VALUE SPACES.
001700       10 FILLER                      PIC X(38)
001800          VALUE 'RENEWABLE ENERGY CAPEX ANALYSIS REPORT'.
001900       10 FILLER                      PIC X(10) VALUE SPACES.
002000       10 FILLER                      PIC X(09) VALUE 'RUN DATE:'.
002100       10 RPT-ENC-FECHA               PIC 99/99/9999.
002200       10 FILLER                      PIC X(05) VALUE SPACES.
002300       10 FILLER                      PIC X(05) VALUE 'PAGE:'.
002400       10 RPT-ENC-PAGINA              PIC ZZZ9.
002500       10 FILLER                      PIC X(11) VALUE SPACES.
002600      
002700*    --- encabezado de columnas del detalle de escenario ---
002800    05 WS-RPT-ENCABEZADO-2.
002900       10 FILLER                      PIC X(132)
003000          VALUE 'TIMELINE  SCENARIO       TOTAL COST($M)  '
003100       -    'COST/MW($K)   EQUIPMENT($M)  LABOR($M)    '
003200       -    'FINANCING($M)  OTHER($M)'.
003300      
003400*    --- encabezado de bloque de proyecto (control break) ---
003500    05 WS-RPT-PROYECTO-HDR.
003600       10 FILLER                      PIC X(09) VALUE 'PROJECT:'.
003700       10 RPT-PROY-ID                 PIC X(08).
003800       10 FILLER                      PIC X(02) VALUE SPACES.
003900       10 RPT-PROY-NOMBRE             PIC X(30).
004000       10 FILLER                      PIC X(02) VALUE SPACES.
004100       10 FILLER                      PIC X(12) VALUE 'TECHNOLOGY:'.
004200       10 RPT-PROY-TECNOLOGIA         PIC X(20).
004300       10 FILLER                      PIC X(02) VALUE SPACES.
004400       10 FILLER                      PIC X(10) VALUE 'CAPACITY:'.
004500       10 RPT-PROY-CAPACIDAD          PIC ZZZ9.99.
004600       10 FILLER                      PIC X(03) VALUE SPACES.
004700       10 FILLER                      PIC X(03) VALUE 'MW.'.
004800       10 FILLER                      PIC X(23) VALUE SPACES.
004900      
005000*    --- detalle timeline x escenario ---
005100    05 WS-RPT-DETALLE-ESCENARIO.
005200       10 FILLER                      PIC X(03) VALUE SPACES.
005300       10 RPT-DET-TIMELINE            PIC ZZ9.
005400       10 FILLER                      PIC X(03) VALUE SPACES.
005500       10 RPT-DET-ESCENARIO           PIC X(12).
005600       10 FILLER                      PIC X(02) VALUE SPACES.
005700       10 RPT-DET-COSTO-TOTAL         PIC Z,ZZZ,ZZ9.99.
005800       10 FILLER                      PIC X(02) VALUE SPACES.
005900       10 RPT-DET-COSTO-POR-MW        PIC Z,ZZZ,ZZ9.99.
006000       10 FILLER                      PIC X(02) VALUE SPACES.
006100       10 RPT-DET-EQUIPO              PIC Z,ZZZ,ZZ9.99.
006200       10 FILLER                      PIC X(02) VALUE SPACES.
006300       10 RPT-DET-M-OBRA              PIC Z,ZZZ,ZZ9.99.
006400       10 FILLER                      PIC X(02) VALUE SPACES.
006500       10 RPT-DET-FINANCIACION        PIC Z,ZZZ,ZZ9.99.
006600       10 FILLER                      PIC X(02) VALUE SPACES.
006700       10 RPT-DET-OTROS               PIC Z,ZZZ,ZZ9.99.
006800       10 FILLER                      PIC X(41) VALUE SPACES.
006900      
007000*    --- encabezado del bloque de sensibilidad (tornado) ---
007100    05 WS-RPT-ENCAB-SENSIBILIDAD.
007200       10 FILLER                      PIC X(132)
007300          VALUE '   PARAMETER            LOW($M)     HIGH($M)  '
007400       -    '    RANGE($M)     BASE($M)'.
007500      
007600*    --- detalle de sensibilidad, orden tornado ---
007700    05 WS-RPT-DETALLE-SENSIBILIDAD.
007800       10 FILLER                      PIC X(03) VALUE SPACES.
007900       10 RPT-SEN-PARAMETRO           PIC X(20).
008000       10 FILLER                      PIC X(02) VALUE SPACES.
008100       10 RPT-SEN-BAJO                PIC Z,ZZZ,ZZ9.99.
008200       10 FILLER                      PIC X(02) VALUE SPACES.
008300       10 RPT-SEN-ALTO                PIC Z,ZZZ,ZZ9.99.
008400       10 FILLER                      PIC X(02) VALUE SPACES.
008500       10 RPT-SEN-RANGO               PIC -Z,ZZZ,ZZ9.99.
008600       10 FILLER                      PIC X(02) VALUE SPACES.
008700       10 RPT-SEN-BASE                PIC Z,ZZZ,ZZ9.99.
008800       10 FILLER                      PIC X(52) VALUE SPACES.
008900      
009000*    --- resumen de proyecto (control break, base case 5 anios) ---
009100    05 WS-RPT-RESUMEN-PROYECTO.
009200       10 FILLER                      PIC X(03) VALUE SPACES.
009300       10 RPT-RES-PROY-ID             PIC X(08).
009400       10 FILLER                      PIC X(02) VALUE SPACES.
009500       10 FILLER                      PIC X(24)
009600          VALUE 'BASE CASE 5-YR TOTAL($M)'.
009700       10 FILLER                      PIC X(02) VALUE SPACES.
009800       10 RPT-RES-COSTO-TOTAL         PIC Z,ZZZ,ZZ9.99.
009900       10 FILLER                      PIC X(02) VALUE SPACES.
010000       10 FILLER                      PIC X(14) VALUE 'COST/MW($K)'.
010100       10 FILLER                      PIC X(02) VALUE SPACES.
010200       10 RPT-RES-COSTO-POR-MW        PIC Z,ZZZ,ZZ9.99.
010300       10 FILLER                      PIC X(51) VALUE SPACES.
010400      
010500*    --- renglon de rechazo (validacion, ver CAPXDRV 21xx) ---
010600    05 WS-RPT-RECHAZO.
010700       10 FILLER                      PIC X(03) VALUE SPACES.
010800       10 FILLER                      PIC X(10) VALUE '*** REJ: '.
010900       10 RPT-RCH-PROY-ID             PIC X(08).
011000       10 FILLER                      PIC X(02) VALUE SPACES.
011100       10 FILLER                      PIC X(08) VALUE 'REASON:'.
011200       10 RPT-RCH-MOTIVO              PIC X(60).
011300       10 FILLER                      PIC X(41) VALUE SPACES.
011400      
011500*    --- totales finales (fin de corrida) ---
011600    05 WS-RPT-TOT-PROCESADOS.
011700       10 FILLER                      PIC X(03) VALUE SPACES.
011800       10 FILLER                      PIC X(28)
011900          VALUE 'TOTAL PROJECTS PROCESSED. .'.
012000       10 FILLER                      PIC X(02) VALUE SPACES.
012100       10 RPT-TOT-PROCESADOS          PIC ZZZ,ZZ9.
012200       10 FILLER                      PIC X(92) VALUE SPACES.
012300      
012400    05 WS-RPT-TOT-RECHAZADOS.
012500       10 FILLER                      PIC X(03) VALUE SPACES.
012600       10 FILLER                      PIC X(28)
012700          VALUE 'TOTAL PROJECTS REJECTED . .'.
012800       10 FILLER                      PIC X(02) VALUE SPACES.
012900       10 RPT-TOT-RECHAZADOS          PIC ZZZ,ZZ9.
013000       10 FILLER                      PIC X(92) VALUE SPACES.
013100      
013200    05 WS-RPT-TOT-COSTO.
013300       10 FILLER                      PIC X(03) VALUE SPACES.
013400       10 FILLER                      PIC X(40)
013500          VALUE 'GRAND TOTAL BASE CASE 5-YR COST ($M). .'.
013600       10 FILLER                      PIC X(02) VALUE SPACES.
013700       10 RPT-TOT-COSTO               PIC ZZZ,ZZZ,ZZ9.99.
013800       10 FILLER                      PIC X(73) VALUE SPACES.
013900      
014000*    --- separadores ---
014100    05 WS-RPT-SEPARADOR               PIC X(132) VALUE ALL '-'.
014200    05 WS-RPT-LINEA-BLANCA            PIC X(132) VALUE SPACES.
